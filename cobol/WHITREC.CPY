000100****************************************************************** WHIT001
000200*                                                                  WHIT002
000300*    WHITREC  -  WAREHOUSE/ITEM STOCK BALANCE RECORD               WHIT003
000400*                                                                  WHIT004
000500*    ONE RECORD PER (WAREHOUSE, ITEM) PAIR ON HAND.  LINE          WHIT005
000600*    SEQUENTIAL, FIXED LENGTH 17, ASCENDING BY WI-WAREHOUSE-ID     WHIT006
000700*    THEN WI-ITEM-ID.  SMALL ENOUGH RECORD THAT NO FILLER PAD IS   WHIT007
000800*    CARRIED - THE THREE FIELDS SUM EXACTLY TO THE RECORD LENGTH,  WHIT008
000900*    THE SAME WAY BALANCE-FILE-OUT'S RECORD IS BUILT IN INVENTORY- WHIT009
001000*    POST.  INVENTORY-POST LOADS EACH RECORD INTO ITS OWN WORKING- WHIT010
001100*    STORAGE BALANCE TABLE (WB-WAREHOUSE-ID, WB-ITEM-ID) AND       WHIT011
001200*    SEARCHES/INSERTION-SORTS THAT TABLE ON THE TWO FIELDS         WHIT012
001300*    SEPARATELY - THIS RECORD IS NOT SEARCHED OR SORTED IN PLACE.  WHIT013
001400*    QUANTITY MAY NEVER GO NEGATIVE, SEE TICKET DP-2201.           WHIT014
001500*                                                                  WHIT015
001600*    11-08-88  RJH  ORIGINAL LAYOUT FOR THE NIGHTLY POSTING RUN.   WHIT016
001700*                   TICKET DP-0410.                                WHIT017
001800*    07-19-99  MFO  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.        WHIT018
001900*                   TICKET DP-1902.                                WHIT019
002000****************************************************************** WHIT020
002100 01  WI-BALANCE-RECORD.                                            WHIT021
002200     05  WI-WAREHOUSE-ID         PIC 9(05).                        WHIT022
002300     05  WI-ITEM-ID              PIC 9(05).                        WHIT023
002400     05  WI-QUANTITY             PIC S9(07).                       WHIT024
