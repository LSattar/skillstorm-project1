000100******************************************************************
000200*                                                                 *
000300*    INVENTORY-POST                                               *
000400*                                                                 *
000500*    NIGHTLY POSTING AND REPORTING RUN FOR THE SHELFSYNC          *
000600*    INVENTORY SYSTEM.  LOADS THE ITEM, WAREHOUSE AND EMPLOYEE    *
000700*    REFERENCE TABLES AND THE CURRENT WAREHOUSE/ITEM STOCK        *
000800*    BALANCE, POSTS THE DAY'S MOVEMENT TRANSACTIONS AGAINST THE   *
000900*    BALANCE (REJECTING ANYTHING THAT WOULD DRIVE A BALANCE       *
001000*    NEGATIVE OR THAT NAMES AN UNKNOWN MASTER RECORD), WRITES     *
001100*    THE UPDATED BALANCE FILE AND THE HISTORY LEDGER, AND         *
001200*    PRINTS THE THREE-SECTION NIGHTLY REPORT - POSTING SUMMARY,   *
001300*    ITEM INVENTORY SUMMARY, WAREHOUSE CAPACITY.  MASTER FILE     *
001400*    INTEGRITY IS MASTER-VALIDATE'S JOB, NOT THIS PROGRAM'S -     *
001500*    THE REFERENCE TABLES HERE ARE LOADED, NOT EDITED.            *
001600*                                                                 *
001700*    THIS PROGRAM ALSO CARRIES THE ITEM AND WAREHOUSE-BY-BALANCE  *
001800*    HALVES OF RULE R1.5 (DELETE PROTECTION), SINCE IT IS THE     *
001900*    ONLY PROGRAM THAT OPENS THE BALANCE FILE - SEE THE BANNER    *
002000*    OVER 4500-EDIT-DELETE-REQUEST FOR THE FULL SPLIT WITH        *
002100*    MASTER-VALIDATE.                                             *
002200*                                                                 *
002300******************************************************************
002400*    CHANGE LOG                                                  *
002500*    ----------                                                  *
002600*    11-08-88  RJH  ORIGINAL PROGRAM.  COMBINED THE INVENTORY     *
002700*                   AND REORDER REPORTS INTO ONE NIGHTLY POSTING  *
002800*                   AND REPORTING RUN.  TICKET DP-0410.           *
002900*    05-14-91  RJH  ADDED THE WAREHOUSE CAPACITY SECTION AT       *
003000*                   FACILITIES' REQUEST.  TICKET DP-0870.         *
003100*    04-02-96  TLK  TRANSFER TRANSACTIONS NOW POST BOTH LEGS      *
003200*                   ATOMICALLY - PRIOR VERSION COULD LEAVE A      *
003300*                   ONE-SIDED POST IF THE SECOND LEG FAILED.      *
003400*                   TICKET DP-1670.                               *
003500*    07-19-99  MFO  Y2K REVIEW.  TR-OCCURRED-AT ALREADY CARRIES   *
003600*                   A 4-DIGIT YEAR.  NO CHANGE.  TICKET DP-1902.  *
003700*    06-04-04  DKS  REPLACED THE OLD DOLLAR-VALUE REPORT WITH     *
003800*                   THE WAREHOUSE CAPACITY UTILIZATION REPORT -   *
003900*                   PURCHASING STOPPED USING UNIT PRICE.          *
004000*                   TICKET DP-2201.                               *
004100*    09-17-07  DKS  RAISED THE BALANCE TABLE FROM 3000 TO 5000    *
004200*                   ENTRIES - CATALOG AND WAREHOUSE COUNT GROWTH. *
004300*                   TICKET DP-2415.                               *
004400*    04-02-96  TLK  ADDED THE MAINTENANCE-DELETE-REQUEST HAND-OFF *
004500*                   AND THE ITEM/WAREHOUSE-BY-BALANCE HALF OF THE *
004600*                   DELETE PROTECTION EDIT (RULE R1.5) FOR THE    *
004700*                   ON-LINE MASTER MAINTENANCE PROJECT.  THIS IS  *
004800*                   THE OTHER HALF OF THE SAME TICKET DP-1670     *
004900*                   CHANGE RECORDED ABOVE FOR MASTER-VALIDATE.    *
005000******************************************************************
005100*    DISTRIBUTION                                                *
005200*    ------------                                                *
005300*    THE PRINTED REPORT PRODUCED BY THIS RUN GOES OUT TO         *
005400*    WAREHOUSE OPERATIONS AND TO PURCHASING EACH MORNING -       *
005500*    OPERATIONS WATCHES THE POSTING SUMMARY FOR AN UNUSUAL       *
005600*    SPIKE IN REJECTED TRANSACTIONS (USUALLY A SIGN THE PRIOR    *
005700*    NIGHT'S MASTER-VALIDATE RUN REJECTED A MASTER RECORD SOME   *
005800*    TRANSACTIONS DEPEND ON), AND PURCHASING WATCHES THE         *
005900*    CAPACITY SECTION FOR ANY WAREHOUSE CLOSE TO OR OVER ITS     *
006000*    MAXIMUM CUBIC FOOTAGE SO A REORDER CAN BE HELD OR RE-        *
006100*    ROUTED TO A DIFFERENT DISTRIBUTION CENTER.                  *
006200*                                                                 *
006300*    NAMING CONVENTION                                            *
006400*    -----------------                                            *
006500*    WS- IS THIS PROGRAM'S OWN WORKING-STORAGE PREFIX.  IM-, WH- *
006600*    AND EM- ARE THE ITEM, WAREHOUSE AND EMPLOYEE REFERENCE-     *
006700*    TABLE PREFIXES; WB- IS THE STOCK BALANCE TABLE; WD- IS ONE  *
006800*    DELTA-WORK ENTRY (UP TO TWO PER TRANSACTION); PT- IS A      *
006900*    POSTING COUNTER; TT- IS A TRANSACTION-TYPE NAME TABLE       *
007000*    ENTRY; MD- IS THE MAINTENANCE-DELETE HAND-OFF AREA SHARED   *
007100*    WITH MASTER-VALIDATE; LS- IS THE LINKAGE-SECTION FIELD SET  *
007200*    PASSED TO COMPUTE-VALUE.  THE REPORT PRINT-LINE PREFIXES    *
007300*    (PD-, ID-, IB-, IG-, CD-, ST-) EACH MATCH THE 01-LEVEL      *
007400*    RECORD THEY BELONG TO - POSTING-DETAIL, ITEM-DETAIL,        *
007500*    ITEM-BREAK, ITEM-GRAND-TOTAL, CAPACITY-DETAIL AND           *
007600*    SECTION-TITLE RESPECTIVELY.                                  *
007700******************************************************************
007800 IDENTIFICATION DIVISION.
007900 PROGRAM-ID.     INVENTORY-POST.
008000 AUTHOR.         R. J. HALVERSEN.
008100 INSTALLATION.   SHELFSYNC DISTRIBUTION - DATA PROCESSING.
008200 DATE-WRITTEN.   11/08/88.
008300 DATE-COMPILED.
008400 SECURITY.       SHELFSYNC INTERNAL USE ONLY.
008500******************************************************************
008600 ENVIRONMENT DIVISION.
008700*-----------------------------------------------------------------
008800*    SAME CONFIGURATION AND UPSI-0 RERUN SWITCH AS MASTER-
008900*    VALIDATE - SEE THAT PROGRAM'S BANNER FOR THE FULL NOTE.
009000*    THIS PROGRAM ALSO DOES NOT CURRENTLY TEST UPSI-0.
009100*-----------------------------------------------------------------
009200 CONFIGURATION SECTION.
009300 SOURCE-COMPUTER.    IBM-4341.
009400 OBJECT-COMPUTER.    IBM-4341.
009500 SPECIAL-NAMES.
009600     C01 IS TOP-OF-FORM
009700     UPSI-0 ON STATUS IS DP-RERUN-REQUESTED
009800             OFF STATUS IS DP-NORMAL-RUN.
009900*-----------------------------------------------------------------
010000*    INPUT-OUTPUT SECTION.  THREE MASTER FILES IN FOR REFERENCE
010100*    ONLY (ITEM, WAREHOUSE, EMPLOYEE), THE CURRENT BALANCE IN,
010200*    THE DAY'S TRANSACTIONS IN, AND THREE FILES OUT - THE UPDATED
010300*    BALANCE, THE HISTORY LEDGER, AND THE PRINTED REPORT.
010400*-----------------------------------------------------------------
010500 INPUT-OUTPUT SECTION.
010600 FILE-CONTROL.
010700     SELECT ITEM-FILE          ASSIGN TO ITEMF
010800             FILE STATUS IS WS-ITEM-STATUS.
010900     SELECT WAREHOUSE-FILE     ASSIGN TO WAREHOUSEF
011000             FILE STATUS IS WS-WAREHOUSE-STATUS.
011100     SELECT EMPLOYEE-FILE      ASSIGN TO EMPLOYEEF
011200             FILE STATUS IS WS-EMPLOYEE-STATUS.
011300     SELECT BALANCE-FILE-IN    ASSIGN TO BALANCEIN
011400             FILE STATUS IS WS-BAL-IN-STATUS.
011500     SELECT TRANSACTION-FILE   ASSIGN TO TRANSIN
011600             FILE STATUS IS WS-TRANS-STATUS.
011700     SELECT BALANCE-FILE-OUT   ASSIGN TO BALANCEOUT
011800             FILE STATUS IS WS-BAL-OUT-STATUS.
011900     SELECT HISTORY-FILE-OUT   ASSIGN TO HISTOUT
012000             FILE STATUS IS WS-HIST-STATUS.
012100     SELECT REPORT-FILE        ASSIGN TO RPTOUT
012200             FILE STATUS IS WS-RPT-STATUS.
012300******************************************************************
012400 DATA DIVISION.
012500 FILE SECTION.
012600*-----------------------------------------------------------------
012700*    ITEM, WAREHOUSE AND EMPLOYEE MASTERS - REFERENCE DATA ONLY.
012800*    THE SAME COPYBOOKS MASTER-VALIDATE USES, SO A LAYOUT CHANGE
012900*    ONLY HAS TO BE MADE ONCE.
013000*-----------------------------------------------------------------
013100 FD  ITEM-FILE
013200     RECORDING MODE IS F
013300     RECORD CONTAINS 77 CHARACTERS.
013400 COPY ITEMREC.
013500 FD  WAREHOUSE-FILE
013600     RECORDING MODE IS F
013700     RECORD CONTAINS 168 CHARACTERS.
013800 COPY WHSEREC.
013900 FD  EMPLOYEE-FILE
014000     RECORDING MODE IS F
014100     RECORD CONTAINS 126 CHARACTERS.
014200 COPY EMPLREC.
014300*-----------------------------------------------------------------
014400*    CURRENT STOCK BALANCE, ONE RECORD PER (WAREHOUSE, ITEM)
014500*    PAIR THAT HAS EVER CARRIED A QUANTITY.  READ ONCE AT THE
014600*    START OF THE RUN INTO WB-BALANCE-TABLE BELOW.
014700*-----------------------------------------------------------------
014800 FD  BALANCE-FILE-IN
014900     RECORDING MODE IS F
015000     RECORD CONTAINS 17 CHARACTERS.
015100 COPY WHITREC.
015200*-----------------------------------------------------------------
015300*    THE DAY'S MOVEMENT TRANSACTIONS - INBOUND, OUTBOUND,
015400*    TRANSFER, ADJUSTMENT.  ONE RECORD PER MOVEMENT, RULE SET
015500*    R2.
015600*-----------------------------------------------------------------
015700 FD  TRANSACTION-FILE
015800     RECORDING MODE IS F
015900     RECORD CONTAINS 124 CHARACTERS.
016000 COPY TRANREC.
016100*-----------------------------------------------------------------
016200*    UPDATED BALANCE OUT - REWRITTEN IN FULL EVERY RUN FROM
016300*    WB-BALANCE-TABLE AFTER ALL OF THE NIGHT'S TRANSACTIONS HAVE
016400*    BEEN POSTED (4000-WRITE-BALANCE-FILE).  A SMALL ENOUGH
016500*    RECORD (17 BYTES) THAT NO FILLER PAD IS CARRIED - THE THREE
016600*    FIELDS SUM EXACTLY TO THE RECORD LENGTH.
016700*-----------------------------------------------------------------
016800 FD  BALANCE-FILE-OUT
016900     RECORDING MODE IS F
017000     RECORD CONTAINS 17 CHARACTERS.
017100 01  BALANCE-OUT-RECORD.
017200     05  BO-WAREHOUSE-ID         PIC 9(05).
017300     05  BO-ITEM-ID              PIC 9(05).
017400     05  BO-QUANTITY             PIC S9(07).
017500*-----------------------------------------------------------------
017600*    HISTORY LEDGER OUT - RULE R2.6.  EACH ACCEPTED TRANSACTION
017700*    IS WRITTEN OUT VERBATIM FROM THE TRANSACTION RECORD IT CAME
017800*    FROM, SO THIS IS A PLAIN 124-BYTE BUFFER RATHER THAN A
017900*    SEPARATE 01-LEVEL LAYOUT OF ITS OWN FIELDS.
018000*-----------------------------------------------------------------
018100 FD  HISTORY-FILE-OUT
018200     RECORDING MODE IS F
018300     RECORD CONTAINS 124 CHARACTERS.
018400 01  HISTORY-OUT-RECORD         PIC X(124).
018500*-----------------------------------------------------------------
018600*    THE NIGHTLY PRINTED REPORT - THREE SECTIONS, ONE PRINT
018700*    STREAM.  ANOTHER PLAIN 132-BYTE BUFFER; THE ACTUAL DETAIL
018800*    AND HEADER LINE LAYOUTS ARE ALL DOWN IN WORKING-STORAGE, THE
018900*    SAME PATTERN AS MASTER-VALIDATE'S ERROR-LISTING-RECORD.
019000*-----------------------------------------------------------------
019100 FD  REPORT-FILE
019200     RECORDING MODE IS F
019300     RECORD CONTAINS 132 CHARACTERS.
019400 01  REPORT-LINE                PIC X(132).
019500******************************************************************
019600 WORKING-STORAGE SECTION.
019700******************************************************************
019800*    FILE STATUS FIELDS, ONE PER SELECT ABOVE, IN THE SAME
019900*    ORDER.  SAME NO-RECOVERY CONVENTION AS MASTER-VALIDATE - A
020000*    BAD OPEN OR READ ABENDS THE RUN RATHER THAN BEING PATCHED
020100*    AROUND.
020200*-----------------------------------------------------------------
020300 01  FILE-STATUS-FIELDS.
020400     05  WS-ITEM-STATUS          PIC X(02).
020500     05  WS-WAREHOUSE-STATUS     PIC X(02).
020600     05  WS-EMPLOYEE-STATUS      PIC X(02).
020700     05  WS-BAL-IN-STATUS        PIC X(02).
020800     05  WS-TRANS-STATUS         PIC X(02).
020900     05  WS-BAL-OUT-STATUS       PIC X(02).
021000     05  WS-HIST-STATUS          PIC X(02).
021100     05  WS-RPT-STATUS           PIC X(02).
021200     05  FILLER                  PIC X(02).
021300*
021400*-----------------------------------------------------------------
021500*    SWITCHES.  WS-EOF-SW AND WS-REJECT-SW WORK THE SAME WAY AS
021600*    IN MASTER-VALIDATE.  THE TWO DELETE-MAINT SWITCH PAIRS BELOW
021700*    SUPPORT THE ITEM/WAREHOUSE HALF OF RULE R1.5 - SEE THE
021800*    MAINTENANCE-DELETE-REQUEST NOTE FURTHER DOWN AND THE BANNER
021900*    OVER 4500-EDIT-DELETE-REQUEST.
022000*-----------------------------------------------------------------
022100 01  SWITCHES.
022200     05  WS-EOF-SW               PIC X(01)  VALUE "N".
022300         88  WS-EOF                         VALUE "Y".
022400     05  WS-REJECT-SW            PIC X(01).
022500         88  WS-RECORD-REJECTED             VALUE "Y".
022600         88  WS-RECORD-ACCEPTED             VALUE "N".
022700     05  WS-DELETE-MAINT-PRESENT PIC X(01)  VALUE "N".
022800         88  DELETE-MAINT-RUN               VALUE "Y".
022900     05  WS-DELETE-REJECT-SW     PIC X(01)  VALUE "N".
023000         88  WS-DELETE-REJECTED              VALUE "Y".
023100     05  FILLER                  PIC X(01).
023200*
023300*-----------------------------------------------------------------
023400*    RUN-DATE WORK AREA - SAME LAYOUT AND SAME REASON FOR BEING
023500*    CARRIED AS MASTER-VALIDATE'S COPY.  NOT CURRENTLY PRINTED
023600*    ON THE REPORT.
023700*-----------------------------------------------------------------
023800 01  RUN-DATE-WORK.
023900     05  WS-RUN-DATE.
024000         10  WS-RUN-YY           PIC 9(02).
024100         10  WS-RUN-MM           PIC 9(02).
024200         10  WS-RUN-DD           PIC 9(02).
024300 01  WS-RUN-DATE-EDIT REDEFINES RUN-DATE-WORK.
024400     05  WS-RD-CENTURY-PART      PIC 9(02).
024500     05  WS-RD-YEAR-OF-CENTURY   PIC 9(02).
024600     05  WS-RD-MONTH             PIC 9(02).
024700     05  WS-RD-DAY               PIC 9(02).
024800*-----------------------------------------------------------------
024900*    REFERENCE TABLES - LOADED ONCE, NOT EDITED (MASTER-VALIDATE
025000*    ALREADY DID THAT).  ALL SEARCHED BY BINARY SEARCH, SINCE
025100*    EACH IS LOADED IN THE ASCENDING KEY ORDER ITS SOURCE FILE
025200*    IS MAINTAINED IN.
025300*-----------------------------------------------------------------
025400 01  IM-REF-TABLE.
025500     05  IM-REF-ENTRY OCCURS 3000 TIMES
025600             ASCENDING KEY IS IM-REF-ID
025700             INDEXED BY IM-REF-IDX.
025800         10  IM-REF-ID           PIC 9(05).
025900         10  IM-REF-SKU          PIC X(12).
026000         10  IM-REF-TITLE        PIC X(30).
026100         10  IM-REF-CUFT         PIC 9(05)V999.
026200 77  IM-REF-TAB-COUNT            PIC S9(05)  COMP  VALUE ZERO.
026300*
026400 01  WH-REF-TABLE.
026500     05  WH-REF-ENTRY OCCURS 200 TIMES
026600             ASCENDING KEY IS WH-REF-ID
026700             INDEXED BY WH-REF-IDX.
026800         10  WH-REF-ID           PIC 9(05).
026900         10  WH-REF-NAME         PIC X(25).
027000         10  WH-REF-MAXCAP       PIC 9(07)V999.
027100 77  WH-REF-TAB-COUNT            PIC S9(05)  COMP  VALUE ZERO.
027200*
027300 01  EM-REF-TABLE.
027400     05  EM-REF-ENTRY OCCURS 1000 TIMES
027500             ASCENDING KEY IS EM-REF-ID
027600             INDEXED BY EM-REF-IDX.
027700         10  EM-REF-ID           PIC X(36).
027800 77  EM-REF-TAB-COUNT            PIC S9(05)  COMP  VALUE ZERO.
027900*-----------------------------------------------------------------
028000*    STOCK BALANCE TABLE - LOADED FROM BALANCE-FILE-IN IN KEY
028100*    ORDER, MAINTAINED IN KEY ORDER BY 3350-INSERT-BALANCE-ENTRY
028200*    SO IT CAN BE WRITTEN STRAIGHT BACK OUT AND SO THE CAPACITY
028300*    SECTION CAN WALK IT WITH THE WAREHOUSE TABLE IN A MERGE.
028400*    ALSO THE TABLE 4510/4520 BELOW SEARCH FOR THE ITEM AND
028500*    WAREHOUSE-BY-BALANCE HALVES OF RULE R1.5.  5000 ENTRIES
028600*    SINCE THE 09-17-07 GROWTH CHANGE.
028700*-----------------------------------------------------------------
028800 01  WB-BALANCE-TABLE.
028900     05  WB-ENTRY OCCURS 5000 TIMES
029000             ASCENDING KEY IS WB-WAREHOUSE-ID WB-ITEM-ID
029100             INDEXED BY WB-IDX.
029200         10  WB-WAREHOUSE-ID     PIC 9(05).
029300         10  WB-ITEM-ID          PIC 9(05).
029400         10  WB-QUANTITY         PIC S9(07).
029500 77  WB-TABLE-COUNT              PIC S9(05)  COMP  VALUE ZERO.
029600*
029700*-----------------------------------------------------------------
029800*    ITEM-ORDER-TABLE - AN INDEX ARRAY, ONE ENTRY PER BALANCE
029900*    ROW, USED ONLY BY 5000-BUILD-ITEM-SUMMARY TO WALK THE
030000*    BALANCE TABLE IN (ITEM, WAREHOUSE) ORDER WITHOUT DISTURBING
030100*    ITS OWN (WAREHOUSE, ITEM) ORDER.  SEE THE 5000 BANNER.
030200*-----------------------------------------------------------------
030300 01  ITEM-ORDER-TABLE.
030400     05  IO-INDEX OCCURS 5000 TIMES PIC S9(05) COMP.
030500*-----------------------------------------------------------------
030600*    TRANSACTION-TYPE DELTA WORK AREA.  UP TO TWO LEGS ARE BUILT
030700*    PER TRANSACTION (TRANSFER USES BOTH) AND VALIDATED BEFORE
030800*    EITHER IS COMMITTED, PER RULE R2.4.  WD-FOUND-SW/WD-TABLE-
030900*    IDX/WD-NEW-QTY ARE FILLED IN BY 3320-VALIDATE-DELTA-LEG AND
031000*    LATER CONSUMED BY 3330-COMMIT-DELTA-LEG - SPLITTING THE
031100*    VALIDATION AND THE UPDATE INTO TWO SEPARATE PASSES OVER THE
031200*    LEGS IS WHAT MAKES A TRANSFER ATOMIC.
031300*-----------------------------------------------------------------
031400 01  WS-DELTA-WORK.
031500     05  WS-DELTA-ENTRY OCCURS 2 TIMES.
031600         10  WD-WAREHOUSE-ID     PIC 9(05).
031700         10  WD-DELTA            PIC S9(07).
031800         10  WD-FOUND-SW         PIC X(01).
031900             88  WD-FOUND                   VALUE "Y".
032000         10  WD-TABLE-IDX        PIC S9(05) COMP.
032100         10  WD-NEW-QTY          PIC S9(07).
032200 77  WS-DELTA-COUNT              PIC S9(01)  COMP  VALUE ZERO.
032300 77  WS-SUB                      PIC S9(05)  COMP  VALUE ZERO.
032400 77  WS-OUTER-SUB                PIC S9(05)  COMP  VALUE ZERO.
032500 77  WS-INNER-SUB                PIC S9(05)  COMP  VALUE ZERO.
032600 77  WS-SWAP-HOLD                PIC S9(05)  COMP  VALUE ZERO.
032700 01  WS-REJECT-REASON            PIC X(60).
032800*-----------------------------------------------------------------
032900*    04-02-96  TLK  MAINTENANCE-DELETE-REQUEST AND
033000*    WS-DELETE-MAINT-PRESENT BELOW ARE THE SAME ON-LINE
033100*    MAINTENANCE HAND-OFF AREA CARRIED IN MASTER-VALIDATE - THE
033200*    ON-LINE STEP MOVES A DELETE REQUEST HERE AND SETS THE
033300*    SWITCH TO "Y" BEFORE CALLING THIS PROGRAM WHEN AN ITEM OR
033400*    WAREHOUSE DELETE IS PENDING.  IDLE ("N") ON A NIGHTLY
033500*    POSTING RUN, WHICH IS WHY THE FIELDS LIVE HERE IN WORKING
033600*    STORAGE RATHER THAN ON A FILE THIS PROGRAM OPENS.
033700*    TICKET DP-1670 - THE SAME TICKET THAT MADE TRANSFER
033800*    POSTING ATOMIC ALSO CLOSED OUT THE ITEM/WAREHOUSE HALF OF
033900*    RULE R1.5, WHICH MASTER-VALIDATE CANNOT CHECK BECAUSE IT
034000*    NEVER OPENS THE BALANCE OR HISTORY FILES.
034100*    MD-ITEM-IN-HIST-SW IS SET DURING TRANSACTION POSTING
034200*    (3400-WRITE-HISTORY-RECORD) THE MOMENT A HISTORY RECORD IS
034300*    WRITTEN FOR THE DELETE-CANDIDATE ITEM - SEE THAT PARAGRAPH.
034400*-----------------------------------------------------------------
034500 01  MAINTENANCE-DELETE-REQUEST.
034600     05  MD-ENTITY-TYPE          PIC X(10).
034700         88  MD-IS-COMPANY               VALUE "COMPANY".
034800         88  MD-IS-ITEM                  VALUE "ITEM".
034900         88  MD-IS-WAREHOUSE             VALUE "WAREHOUSE".
035000     05  MD-ENTITY-ID            PIC 9(05).
035100     05  MD-ITEM-IN-HIST-SW      PIC X(01)  VALUE "N".
035200         88  MD-ITEM-SEEN-IN-HISTORY     VALUE "Y".
035300     05  FILLER                  PIC X(14).
035400*
035500*-----------------------------------------------------------------
035600*    THE FOUR TRANSACTION TYPE NAMES, HELD AS FILLER LITERALS AND
035700*    REDEFINED AS AN OCCURS TABLE - THE SAME TRICK THIS SHOP HAS
035800*    USED FOR YEAR-END DAY-OF-WEEK TABLES SINCE THE MID-80'S.
035900*    3900-TALLY-TRANSACTION SEARCHES THIS TABLE (SERIALLY, SINCE
036000*    IT IS FOUR ENTRIES AND NOT WORTH INDEXING) TO TURN A
036100*    TRANSACTION'S TYPE CODE INTO THE SUBSCRIPT FOR POSTING-
036200*    COUNTERS BELOW.
036300*-----------------------------------------------------------------
036400 01  TRANS-TYPE-NAMES-LIST.
036500     05  FILLER                  PIC X(10)  VALUE "INBOUND   ".
036600     05  FILLER                  PIC X(10)  VALUE "OUTBOUND  ".
036700     05  FILLER                  PIC X(10)  VALUE "TRANSFER  ".
036800     05  FILLER                  PIC X(10)  VALUE "ADJUSTMENT".
036900 01  TRANS-TYPE-NAMES REDEFINES TRANS-TYPE-NAMES-LIST.
037000     05  TT-NAME                 PIC X(10)  OCCURS 4 TIMES.
037100*
037200*-----------------------------------------------------------------
037300*    PER-TYPE POSTING COUNTERS (ACCEPT COUNT, REJECT COUNT, UNITS
037400*    MOVED - ONE ROW PER TRANSACTION TYPE) PLUS THE THREE RUN-
037500*    WIDE TOTALS, ALL PRINTED ON REPORT SECTION 1 BY
037600*    7000-PRINT-POSTING-SUMMARY.
037700*-----------------------------------------------------------------
037800 01  POSTING-COUNTERS.
037900     05  PT-COUNTER OCCURS 4 TIMES INDEXED BY PT-IDX.
038000         10  PT-ACCEPT-COUNT     PIC S9(07)  COMP  VALUE ZERO.
038100         10  PT-REJECT-COUNT     PIC S9(07)  COMP  VALUE ZERO.
038200         10  PT-UNITS-MOVED      PIC S9(09)  COMP  VALUE ZERO.
038300     05  PT-TRANS-READ           PIC S9(07)  COMP  VALUE ZERO.
038400     05  PT-TRANS-ACCEPT         PIC S9(07)  COMP  VALUE ZERO.
038500     05  PT-TRANS-REJECT         PIC S9(07)  COMP  VALUE ZERO.
038600*-----------------------------------------------------------------
038700*    U4 WORK FIELDS AND THE LINKAGE PARAMETER AREA PASSED TO
038800*    COMPUTE-VALUE FOR THE PER-LINE QUANTITY X CUBIC-FEET
038900*    EXTENSION REQUIRED BY RULE R4.1.  COMPUTE-VALUE IS KEPT AS
039000*    ITS OWN LOAD MODULE SO THE ROUNDING RULE LIVES IN EXACTLY
039100*    ONE PLACE - SEE THAT PROGRAM'S OWN BANNER.
039200*-----------------------------------------------------------------
039300 77  WS-USED-CUFT                PIC S9(07)V999 VALUE ZERO.
039400 77  WS-AVAILABLE-CUFT           PIC S9(07)V999 VALUE ZERO.
039500 77  WS-UTIL-PCT                 PIC S9(03)V99  VALUE ZERO.
039600 01  LINK-PARAMETERS.
039700     05  LS-QUANTITY             PIC S9(07).
039800     05  LS-CUBIC-FEET           PIC 9(05)V999.
039900     05  LS-EXTENDED-VALUE       PIC S9(07)V999.
040000*-----------------------------------------------------------------
040100*    ITEM SUMMARY (SECTION 2) ACCUMULATORS - RUNNING TOTAL FOR
040200*    THE CURRENT ITEM-ID GROUP AND FOR THE WHOLE REPORT.
040300*-----------------------------------------------------------------
040400 77  WS-ITEM-TOTAL-QTY           PIC S9(09)  VALUE ZERO.
040500 77  WS-GRAND-TOTAL-QTY          PIC S9(09)  VALUE ZERO.
040600*-----------------------------------------------------------------
040700*    REPORT PRINT LINES.  EACH DETAIL LINE CARRIES A RAW
040800*    132-BYTE REDEFINITION FOR THE PAGE-EJECT AND SPACING MOVES -
040900*    THE OLD LINE PRINTER SPOOLER WANTS THE FULL IMAGE, NOT THE
041000*    EDITED PICTURE, WHEN CLEARING A LINE.
041100*-----------------------------------------------------------------
041200*    SECTION-TITLE-LINE - THE ONE HEADING USED BY ALL THREE
041300*    REPORT SECTIONS ("POSTING SUMMARY", "ITEM INVENTORY
041400*    SUMMARY", "WAREHOUSE CAPACITY"), EACH STARTED ON ITS OWN
041500*    PAGE (AFTER ADVANCING TOP-OF-FORM).
041600 01  SECTION-TITLE-LINE.
041700     05  FILLER                  PIC X(05)  VALUE SPACES.
041800     05  ST-TITLE-TEXT           PIC X(40)  VALUE SPACES.
041900     05  FILLER                  PIC X(87)  VALUE SPACES.
042000*
042100*    POSTING-HEADER-LINE / POSTING-DETAIL-LINE / POSTING-TOTAL-
042200*    LINE - REPORT SECTION 1.  ONE DETAIL LINE PER TRANSACTION
042300*    TYPE (PRINTED BY 7100-PRINT-TYPE-LINE), THEN ONE TOTAL LINE
042400*    ACROSS ALL FOUR TYPES.
042500 01  POSTING-HEADER-LINE.
042600     05  FILLER                  PIC X(03)  VALUE SPACES.
042700     05  FILLER                  PIC X(12)  VALUE "TYPE".
042800     05  FILLER                  PIC X(10)  VALUE "ACCEPTED".
042900     05  FILLER                  PIC X(10)  VALUE "REJECTED".
043000     05  FILLER                  PIC X(15)  VALUE "UNITS MOVED".
043100     05  FILLER                  PIC X(82)  VALUE SPACES.
043200*
043300 01  POSTING-DETAIL-LINE.
043400     05  FILLER                  PIC X(02)  VALUE SPACES.
043500     05  PD-TYPE-NAME            PIC X(12).
043600     05  PD-ACCEPT-CNT           PIC ZZZ,ZZ9.
043700     05  FILLER                  PIC X(03)  VALUE SPACES.
043800     05  PD-REJECT-CNT           PIC ZZZ,ZZ9.
043900     05  FILLER                  PIC X(05)  VALUE SPACES.
044000     05  PD-UNITS-MOVED          PIC ZZZ,ZZZ,ZZ9.
044100     05  FILLER                  PIC X(85)  VALUE SPACES.
044200 01  POSTING-DETAIL-RAW REDEFINES POSTING-DETAIL-LINE
044300             PIC X(132).
044400*
044500 01  POSTING-TOTAL-LINE.
044600     05  FILLER                  PIC X(02)  VALUE SPACES.
044700     05  FILLER                  PIC X(20)  VALUE
044800             "TRANSACTIONS READ  ".
044900     05  PTT-READ                PIC ZZZ,ZZ9.
045000     05  FILLER                  PIC X(04)  VALUE SPACES.
045100     05  FILLER                  PIC X(10)  VALUE "ACCEPTED".
045200     05  PTT-ACCEPT              PIC ZZZ,ZZ9.
045300     05  FILLER                  PIC X(04)  VALUE SPACES.
045400     05  FILLER                  PIC X(10)  VALUE "REJECTED".
045500     05  PTT-REJECT              PIC ZZZ,ZZ9.
045600     05  FILLER                  PIC X(61)  VALUE SPACES.
045700*
045800*    ITEM-HEADER-LINE / ITEM-DETAIL-LINE / ITEM-BREAK-LINE /
045900*    ITEM-GRAND-TOTAL-LINE - REPORT SECTION 2.  ONE DETAIL LINE
046000*    PER BALANCE ROW, ONE BREAK LINE PER ITEM-ID GROUP (RULE
046100*    R3.1/R3.2), ONE GRAND TOTAL AT THE END.
046200 01  ITEM-HEADER-LINE.
046300     05  FILLER                  PIC X(02)  VALUE SPACES.
046400     05  FILLER                  PIC X(08)  VALUE "ITEM ID".
046500     05  FILLER                  PIC X(14)  VALUE "SKU".
046600     05  FILLER                  PIC X(32)  VALUE "GAME TITLE".
046700     05  FILLER                  PIC X(08)  VALUE "WH ID".
046800     05  FILLER                  PIC X(27)  VALUE "WAREHOUSE NAME".
046900     05  FILLER                  PIC X(08)  VALUE "QTY".
047000     05  FILLER                  PIC X(33)  VALUE SPACES.
047100*
047200 01  ITEM-DETAIL-LINE.
047300     05  FILLER                  PIC X(02)  VALUE SPACES.
047400     05  ID-ITEM-ID              PIC ZZZZ9.
047500     05  FILLER                  PIC X(05)  VALUE SPACES.
047600     05  ID-SKU                  PIC X(12).
047700     05  FILLER                  PIC X(02)  VALUE SPACES.
047800     05  ID-GAME-TITLE           PIC X(30).
047900     05  FILLER                  PIC X(02)  VALUE SPACES.
048000     05  ID-WH-ID                PIC ZZZZ9.
048100     05  FILLER                  PIC X(05)  VALUE SPACES.
048200     05  ID-WH-NAME              PIC X(25).
048300     05  FILLER                  PIC X(02)  VALUE SPACES.
048400     05  ID-QUANTITY             PIC Z(06)9.
048500     05  FILLER                  PIC X(30)  VALUE SPACES.
048600 01  ITEM-DETAIL-RAW REDEFINES ITEM-DETAIL-LINE PIC X(132).
048700*
048800 01  ITEM-BREAK-LINE.
048900     05  FILLER                  PIC X(38)  VALUE SPACES.
049000     05  FILLER                  PIC X(12)  VALUE "ITEM TOTAL".
049100     05  IB-TOTAL-QTY            PIC Z(07)9.
049200     05  FILLER                  PIC X(74)  VALUE SPACES.
049300*
049400 01  ITEM-GRAND-TOTAL-LINE.
049500     05  FILLER                  PIC X(38)  VALUE SPACES.
049600     05  FILLER                  PIC X(12)  VALUE "GRAND TOTAL".
049700     05  IG-TOTAL-QTY            PIC Z(07)9.
049800     05  FILLER                  PIC X(74)  VALUE SPACES.
049900*
050000*    CAPACITY-HEADER-LINE / CAPACITY-DETAIL-LINE - REPORT
050100*    SECTION 3.  ONE LINE PER WAREHOUSE, RULES R4.1-R4.4.
050200 01  CAPACITY-HEADER-LINE.
050300     05  FILLER                  PIC X(02)  VALUE SPACES.
050400     05  FILLER                  PIC X(08)  VALUE "WH ID".
050500     05  FILLER                  PIC X(27)  VALUE "WAREHOUSE NAME".
050600     05  FILLER                  PIC X(14)  VALUE "MAX CAP".
050700     05  FILLER                  PIC X(14)  VALUE "USED".
050800     05  FILLER                  PIC X(14)  VALUE "AVAILABLE".
050900     05  FILLER                  PIC X(12)  VALUE "UTIL PCT".
051000     05  FILLER                  PIC X(41)  VALUE SPACES.
051100*
051200 01  CAPACITY-DETAIL-LINE.
051300     05  FILLER                  PIC X(02)  VALUE SPACES.
051400     05  CD-WH-ID                PIC ZZZZ9.
051500     05  FILLER                  PIC X(05)  VALUE SPACES.
051600     05  CD-WH-NAME              PIC X(25).
051700     05  FILLER                  PIC X(02)  VALUE SPACES.
051800     05  CD-MAX-CAP              PIC Z(06)9.999.
051900     05  FILLER                  PIC X(02)  VALUE SPACES.
052000     05  CD-USED-CUFT            PIC Z(06)9.999.
052100     05  FILLER                  PIC X(02)  VALUE SPACES.
052200     05  CD-AVAILABLE            PIC -Z(06)9.999.
052300     05  FILLER                  PIC X(02)  VALUE SPACES.
052400     05  CD-UTIL-PCT             PIC ZZ9.99.
052500     05  FILLER                  PIC X(01)  VALUE "%".
052600     05  FILLER                  PIC X(02)  VALUE SPACES.
052700     05  CD-OVER-FLAG            PIC X(08)  VALUE SPACES.
052800     05  FILLER                  PIC X(36)  VALUE SPACES.
052900 01  CAPACITY-DETAIL-RAW REDEFINES CAPACITY-DETAIL-LINE
053000             PIC X(132).
053100******************************************************************
053200 PROCEDURE DIVISION.
053300******************************************************************
053400*-----------------------------------------------------------------
053500*    MAIN LINE.  LOAD REFERENCE TABLES, POST TRANSACTIONS, WRITE
053600*    THE UPDATED BALANCE FILE, EDIT ANY PENDING DELETE REQUEST
053700*    (ITS RESULT DEPENDS ON THE FINAL BALANCE TABLE AND THE
053800*    HISTORY-SEEN FLAG, SO IT MUST RUN AFTER POSTING), THEN PRINT
053900*    ALL THREE REPORT SECTIONS.  SECTION 1 IS PERFORMED BEFORE
054000*    SECTIONS 2 AND 3 SO ITS COUNTERS ARE ALREADY FINAL WHEN IT
054100*    PRINTS FIRST IN THE REPORT LAYOUT.
054200*-----------------------------------------------------------------
054300 1000-INVENTORY-POST.
054400*    SCHEDULING NOTE - THIS IS THE LAST STEP IN THE NIGHTLY JOB
054500*    STREAM, RUN AFTER MASTER-VALIDATE HAS PRODUCED A CURRENT
054600*    SET OF CLEAN MASTER RECORDS.  IT DOES NOT RE-EDIT THE
054700*    MASTERS ITSELF - A MASTER RECORD MASTER-VALIDATE REJECTED
054800*    THE SAME NIGHT SIMPLY IS NOT IN ITEM-FILE, WAREHOUSE-FILE
054900*    OR EMPLOYEE-FILE BY THE TIME THIS STEP RUNS, SO A
055000*    TRANSACTION AGAINST IT FAILS THE FOREIGN-KEY CHECK IN
055100*    3110-EDIT-TRANSACTION BELOW ON ITS OWN, WITHOUT THIS
055200*    PROGRAM NEEDING TO KNOW WHY.
055300     OPEN OUTPUT REPORT-FILE.
055400     PERFORM 2000-LOAD-REFERENCE-TABLES THRU 2000-EXIT.
055500     PERFORM 3000-POST-TRANSACTIONS     THRU 3000-EXIT.
055600     PERFORM 4000-WRITE-BALANCE-FILE    THRU 4000-EXIT.
055700     PERFORM 4500-EDIT-DELETE-REQUEST   THRU 4500-EXIT.
055800     PERFORM 7000-PRINT-POSTING-SUMMARY THRU 7000-EXIT.
055900     PERFORM 5000-BUILD-ITEM-SUMMARY    THRU 5000-EXIT.
056000     PERFORM 6000-BUILD-CAPACITY-REPORT THRU 6000-EXIT.
056100     CLOSE REPORT-FILE.
056200     STOP RUN.
056300*-----------------------------------------------------------------
056400*    LOAD ALL FOUR REFERENCE TABLES BEFORE ANY TRANSACTION IS
056500*    POSTED - ITEM, WAREHOUSE AND EMPLOYEE FOR FOREIGN-KEY
056600*    LOOKUPS, AND THE CURRENT BALANCE FOR POSTING AGAINST.  EACH
056700*    MASTER IS OPENED, LOADED AND CLOSED IN TURN; ONLY THE
056800*    BALANCE TABLE IS EVER WRITTEN BACK TO (AFTER POSTING, IN
056900*    4000-WRITE-BALANCE-FILE).
057000*-----------------------------------------------------------------
057100 2000-LOAD-REFERENCE-TABLES.
057200     OPEN INPUT ITEM-FILE.
057300     PERFORM 2100-LOAD-ITEM-ENTRY THRU 2100-EXIT UNTIL WS-EOF.
057400     CLOSE ITEM-FILE.
057500     MOVE "N" TO WS-EOF-SW.
057600     OPEN INPUT WAREHOUSE-FILE.
057700     PERFORM 2200-LOAD-WAREHOUSE-ENTRY THRU 2200-EXIT UNTIL WS-EOF.
057800     CLOSE WAREHOUSE-FILE.
057900     MOVE "N" TO WS-EOF-SW.
058000     OPEN INPUT EMPLOYEE-FILE.
058100     PERFORM 2300-LOAD-EMPLOYEE-ENTRY THRU 2300-EXIT UNTIL WS-EOF.
058200     CLOSE EMPLOYEE-FILE.
058300     MOVE "N" TO WS-EOF-SW.
058400     OPEN INPUT BALANCE-FILE-IN.
058500     PERFORM 2400-LOAD-BALANCE-ENTRY THRU 2400-EXIT UNTIL WS-EOF.
058600     CLOSE BALANCE-FILE-IN.
058700     MOVE "N" TO WS-EOF-SW.
058800 2000-EXIT.
058900     EXIT.
059000*-----------------------------------------------------------------
059100*    LOAD ONE ITEM REFERENCE ENTRY - ID, SKU, TITLE AND CUBIC
059200*    FEET.  CUBIC FEET IS CARRIED HERE SPECIFICALLY FOR THE
059300*    WAREHOUSE CAPACITY SECTION'S CALL TO COMPUTE-VALUE.
059400*-----------------------------------------------------------------
059500 2100-LOAD-ITEM-ENTRY.
059600     READ ITEM-FILE
059700             AT END MOVE "Y" TO WS-EOF-SW
059800             GO TO 2100-EXIT.
059900     ADD 1 TO IM-REF-TAB-COUNT.
060000     SET IM-REF-IDX TO IM-REF-TAB-COUNT.
060100     MOVE IM-ITEM-ID    TO IM-REF-ID (IM-REF-IDX).
060200     MOVE IM-SKU        TO IM-REF-SKU (IM-REF-IDX).
060300     MOVE IM-GAME-TITLE TO IM-REF-TITLE (IM-REF-IDX).
060400     MOVE IM-CUBIC-FEET TO IM-REF-CUFT (IM-REF-IDX).
060500 2100-EXIT.
060600     EXIT.
060700*-----------------------------------------------------------------
060800*    LOAD ONE WAREHOUSE REFERENCE ENTRY - ID, NAME AND MAXIMUM
060900*    CAPACITY.  MAXIMUM CAPACITY DRIVES THE UTILIZATION PERCENT
061000*    IN REPORT SECTION 3.
061100*-----------------------------------------------------------------
061200 2200-LOAD-WAREHOUSE-ENTRY.
061300     READ WAREHOUSE-FILE
061400             AT END MOVE "Y" TO WS-EOF-SW
061500             GO TO 2200-EXIT.
061600     ADD 1 TO WH-REF-TAB-COUNT.
061700     SET WH-REF-IDX TO WH-REF-TAB-COUNT.
061800     MOVE WH-WAREHOUSE-ID TO WH-REF-ID (WH-REF-IDX).
061900     MOVE WH-WH-NAME      TO WH-REF-NAME (WH-REF-IDX).
062000     MOVE WH-MAX-CAP-CUFT TO WH-REF-MAXCAP (WH-REF-IDX).
062100 2200-EXIT.
062200     EXIT.
062300*-----------------------------------------------------------------
062400*    LOAD ONE EMPLOYEE REFERENCE ENTRY - ONLY THE ID IS CARRIED,
062500*    SINCE THE SOLE USE IS THE "PERFORMED BY" FOREIGN-KEY CHECK
062600*    ON A TRANSACTION IN 3110-EDIT-TRANSACTION.
062700*-----------------------------------------------------------------
062800 2300-LOAD-EMPLOYEE-ENTRY.
062900     READ EMPLOYEE-FILE
063000             AT END MOVE "Y" TO WS-EOF-SW
063100             GO TO 2300-EXIT.
063200     ADD 1 TO EM-REF-TAB-COUNT.
063300     SET EM-REF-IDX TO EM-REF-TAB-COUNT.
063400     MOVE EM-EMPLOYEE-ID TO EM-REF-ID (EM-REF-IDX).
063500 2300-EXIT.
063600     EXIT.
063700*-----------------------------------------------------------------
063800*    LOAD ONE CURRENT-BALANCE ENTRY.  BALANCE-FILE-IN IS ALREADY
063900*    MAINTAINED IN (WAREHOUSE, ITEM) ORDER BY THE PRIOR NIGHT'S
064000*    RUN, SO IT LOADS STRAIGHT INTO THE TABLE IN THAT SAME ORDER
064100*    WITHOUT NEEDING A SORT.
064200*-----------------------------------------------------------------
064300 2400-LOAD-BALANCE-ENTRY.
064400     READ BALANCE-FILE-IN
064500             AT END MOVE "Y" TO WS-EOF-SW
064600             GO TO 2400-EXIT.
064700     ADD 1 TO WB-TABLE-COUNT.
064800     SET WB-IDX TO WB-TABLE-COUNT.
064900     MOVE WI-WAREHOUSE-ID TO WB-WAREHOUSE-ID (WB-IDX).
065000     MOVE WI-ITEM-ID      TO WB-ITEM-ID (WB-IDX).
065100     MOVE WI-QUANTITY     TO WB-QUANTITY (WB-IDX).
065200 2400-EXIT.
065300     EXIT.
065400*-----------------------------------------------------------------
065500*    U2 MAIN LOOP - ONE PASS OVER THE TRANSACTION FILE, EDIT
065600*    EACH RECORD, APPLY ITS BALANCE DELTA(S) IF ACCEPTED, TALLY
065700*    IT FOR REPORT SECTION 1 EITHER WAY, AND WRITE IT TO HISTORY
065800*    IF ACCEPTED (RULE R2.6 - REJECTED TRANSACTIONS DO NOT GO TO
065900*    HISTORY, ONLY TO THE REJECT COUNTERS).
066000*-----------------------------------------------------------------
066100 3000-POST-TRANSACTIONS.
066200*    U2 RULE SET.  TRANSACTION-FILE ARRIVES IN NO PARTICULAR
066300*    ORDER - UNLIKE THE MASTER FILES, IT IS NOT SORTED BY ANY
066400*    KEY BEFORE THIS STEP RUNS - SO EVERY LOOKUP AGAINST THE
066500*    REFERENCE TABLES AND THE BALANCE TABLE BELOW HAS TO BE A
066600*    SEARCH RATHER THAN A SEQUENTIAL MATCH.  ONE HISTORY RECORD
066700*    IS APPENDED PER ACCEPTED TRANSACTION, IN THE ORDER THE
066800*    TRANSACTIONS WERE READ, SO THE HISTORY LEDGER'S SEQUENCE
066900*    IS A POSTING-ORDER AUDIT TRAIL, NOT A CHRONOLOGICAL ONE BY
067000*    TR-OCCURRED-AT.
067100     OPEN INPUT TRANSACTION-FILE.
067200     OPEN OUTPUT HISTORY-FILE-OUT.
067300     PERFORM 3100-POST-ONE-TRANSACTION THRU 3100-EXIT UNTIL WS-EOF.
067400     CLOSE TRANSACTION-FILE.
067500     CLOSE HISTORY-FILE-OUT.
067600     MOVE "N" TO WS-EOF-SW.
067700 3000-EXIT.
067800     EXIT.
067900*-----------------------------------------------------------------
068000*    DRIVE ONE TRANSACTION THROUGH EDIT, DELTA DERIVATION, DELTA
068100*    APPLICATION, TALLYING AND HISTORY WRITE, IN THAT ORDER.
068200*    3900-TALLY-TRANSACTION RUNS REGARDLESS OF ACCEPT/REJECT
068300*    (BOTH COUNTS FEED REPORT SECTION 1); THE DELTA AND HISTORY
068400*    STEPS ONLY RUN WHEN THE TRANSACTION IS ACCEPTED.
068500*-----------------------------------------------------------------
068600 3100-POST-ONE-TRANSACTION.
068700     READ TRANSACTION-FILE
068800             AT END MOVE "Y" TO WS-EOF-SW
068900             GO TO 3100-EXIT.
069000     ADD 1 TO PT-TRANS-READ.
069100     MOVE "N" TO WS-REJECT-SW.
069200     MOVE SPACES TO WS-REJECT-REASON.
069300     PERFORM 3110-EDIT-TRANSACTION THRU 3110-EXIT.
069400     IF WS-RECORD-ACCEPTED
069500         PERFORM 3200-DERIVE-DELTAS      THRU 3200-EXIT
069600         PERFORM 3300-APPLY-BALANCE-DELTA THRU 3300-EXIT
069700     ELSE
069800         PERFORM 3120-DISPLAY-REJECT-LINE THRU 3120-EXIT
069900     END-IF.
070000     PERFORM 3900-TALLY-TRANSACTION THRU 3900-EXIT.
070100     IF WS-RECORD-ACCEPTED
070200         PERFORM 3400-WRITE-HISTORY-RECORD THRU 3400-EXIT
070300     END-IF.
070400 3100-EXIT.
070500     EXIT.
070600*-----------------------------------------------------------------
070700*    NO ERROR-LISTING FILE EXISTS IN THIS PROGRAM (SEE THE NOTE
070800*    ABOVE 4500-EDIT-DELETE-REQUEST), SO A REJECTED TRANSACTION IS
070900*    SURFACED TO THE JOB LOG VIA DISPLAY THE SAME WAY A REJECTED
071000*    DELETE REQUEST IS.  TR-OCCURRED-DTL (SEE TRANREC.CPY) BREAKS
071100*    TR-OCCURRED-AT OUT INTO ITS PIECES SO THE JOB LOG LINE READS
071200*    MM/DD/YYYY HH:MM:SS INSTEAD OF THE RAW 19-BYTE STAMP.
071300*-----------------------------------------------------------------
071400 3120-DISPLAY-REJECT-LINE.
071500     DISPLAY "TRANSACTION " TR-TRANS-ID " REJECTED - "
071600             WS-REJECT-REASON " (OCCURRED "
071700             TR-OCC-MONTH "/" TR-OCC-DAY "/" TR-OCC-YEAR " "
071800             TR-OCC-HOUR ":" TR-OCC-MINUTE ":" TR-OCC-SECOND ")".
071900 3120-EXIT.
072000     EXIT.
072100*-----------------------------------------------------------------
072200*    RULE R2.1 AND THE FOREIGN-KEY PART OF RULE R1.4, AS THEY
072300*    APPLY TO A TRANSACTION RECORD.  ITEM-ID IS ALWAYS REQUIRED;
072400*    FROM-WAREHOUSE, TO-WAREHOUSE AND PERFORMED-BY ARE CHECKED
072500*    ONLY WHEN THE TRANSACTION CARRIES THEM (AN INBOUND
072600*    TRANSACTION HAS NO FROM-WAREHOUSE, AN OUTBOUND HAS NO
072700*    TO-WAREHOUSE, AND PERFORMED-BY IS OPTIONAL ON ALL TYPES).
072800*    EACH CHECK FALLS THROUGH TO 3110-EXIT AS SOON AS ONE FAILS -
072900*    THE FIRST FAILING REFERENCE IS THE ONE REPORTED.
073000*-----------------------------------------------------------------
073100 3110-EDIT-TRANSACTION.
073200*    ITEM-ID IS ALWAYS REQUIRED AND MUST NAME A KNOWN ITEM.
073300     IF TR-ITEM-ID = ZERO
073400         SET WS-RECORD-REJECTED TO TRUE
073500         MOVE "Item id is required" TO WS-REJECT-REASON
073600         GO TO 3110-EXIT
073700     END-IF.
073800     SET IM-REF-IDX TO 1.
073900     SEARCH ALL IM-REF-ENTRY
074000         AT END
074100             SET WS-RECORD-REJECTED TO TRUE
074200             MOVE "Item not found" TO WS-REJECT-REASON
074300         WHEN IM-REF-ID (IM-REF-IDX) = TR-ITEM-ID
074400             CONTINUE
074500     END-SEARCH.
074600     IF WS-RECORD-REJECTED
074700         GO TO 3110-EXIT
074800     END-IF.
074900*    FROM-WAREHOUSE - PRESENT ON OUTBOUND, TRANSFER AND SOME
075000*    ADJUSTMENT TRANSACTIONS.
075100     IF TR-FROM-WH-ID NOT = ZERO
075200         SET WH-REF-IDX TO 1
075300         SEARCH ALL WH-REF-ENTRY
075400             AT END
075500                 SET WS-RECORD-REJECTED TO TRUE
075600                 MOVE "From warehouse not found" TO WS-REJECT-REASON
075700             WHEN WH-REF-ID (WH-REF-IDX) = TR-FROM-WH-ID
075800                 CONTINUE
075900         END-SEARCH
076000     END-IF.
076100     IF WS-RECORD-REJECTED
076200         GO TO 3110-EXIT
076300     END-IF.
076400*    TO-WAREHOUSE - PRESENT ON INBOUND, TRANSFER AND SOME
076500*    ADJUSTMENT TRANSACTIONS.
076600     IF TR-TO-WH-ID NOT = ZERO
076700         SET WH-REF-IDX TO 1
076800         SEARCH ALL WH-REF-ENTRY
076900             AT END
077000                 SET WS-RECORD-REJECTED TO TRUE
077100                 MOVE "To warehouse not found" TO WS-REJECT-REASON
077200             WHEN WH-REF-ID (WH-REF-IDX) = TR-TO-WH-ID
077300                 CONTINUE
077400         END-SEARCH
077500     END-IF.
077600     IF WS-RECORD-REJECTED
077700         GO TO 3110-EXIT
077800     END-IF.
077900*    PERFORMED-BY - OPTIONAL ON EVERY TRANSACTION TYPE.
078000     IF TR-PERFORMED-BY NOT = SPACES
078100         SET EM-REF-IDX TO 1
078200         SEARCH ALL EM-REF-ENTRY
078300             AT END
078400                 SET WS-RECORD-REJECTED TO TRUE
078500                 MOVE "Performed-by employee not found"
078600                         TO WS-REJECT-REASON
078700             WHEN EM-REF-ID (EM-REF-IDX) = TR-PERFORMED-BY
078800                 CONTINUE
078900         END-SEARCH
079000     END-IF.
079100 3110-EXIT.
079200     EXIT.
079300*-----------------------------------------------------------------
079400*    RULE SET FOR U2 STEP 2 - ONE OR TWO BALANCE DELTAS PER
079500*    TRANSACTION, DEPENDING ON TYPE.  INBOUND ADDS TO THE
079600*    TO-WAREHOUSE; OUTBOUND SUBTRACTS FROM THE FROM-WAREHOUSE;
079700*    TRANSFER IS BOTH LEGS AT ONCE (RULE R2.4 - THIS IS WHAT
079800*    MAKES IT NEED TO BE ATOMIC, SINCE A ONE-SIDED TRANSFER WOULD
079900*    CREATE OR DESTROY STOCK); ADJUSTMENT APPLIES ITS SIGNED
080000*    QUANTITY DIRECTLY TO WHICHEVER WAREHOUSE IS GIVEN.  A
080100*    TRANSACTION TYPE THAT MATCHES NONE OF THE EVALUATE'S WHENS
080200*    FALLS TO WHEN OTHER AND GETS NO DELTA AT ALL - THIS CANNOT
080300*    HAPPEN FOR A RECORD THAT PASSED 3110 SINCE TR-TRANS-TYPE'S
080400*    88-LEVELS COVER ALL FOUR VALID CODES, BUT THE WHEN OTHER IS
080500*    KEPT AS A SAFETY NET RATHER THAN LETTING THE EVALUATE FALL
080600*    THROUGH WITH AN UNDEFINED DELTA COUNT.
080700*-----------------------------------------------------------------
080800 3200-DERIVE-DELTAS.
080900     EVALUATE TRUE
081000*        INBOUND - STOCK ARRIVING FROM A SUPPLIER.  ONE LEG,
081100*        ADDED TO THE RECEIVING WAREHOUSE.  NO FROM-WAREHOUSE.
081200         WHEN TR-TYPE-INBOUND
081300             MOVE 1 TO WS-DELTA-COUNT
081400             MOVE TR-TO-WH-ID     TO WD-WAREHOUSE-ID (1)
081500             MOVE TR-QTY-CHANGE   TO WD-DELTA (1)
081600*        OUTBOUND - STOCK SHIPPING TO A CUSTOMER OR RETURNED TO
081700*        A SUPPLIER.  ONE LEG, SUBTRACTED FROM THE SHIPPING
081800*        WAREHOUSE.  NO TO-WAREHOUSE.
081900         WHEN TR-TYPE-OUTBOUND
082000             MOVE 1 TO WS-DELTA-COUNT
082100             MOVE TR-FROM-WH-ID   TO WD-WAREHOUSE-ID (1)
082200             COMPUTE WD-DELTA (1) = TR-QTY-CHANGE * -1
082300*        TRANSFER - STOCK MOVING BETWEEN TWO SHELFSYNC
082400*        WAREHOUSES.  TWO LEGS BUILT TOGETHER SO 3300-APPLY-
082500*        BALANCE-DELTA BELOW CAN VALIDATE BOTH BEFORE POSTING
082600*        EITHER (RULE R2.4).
082700         WHEN TR-TYPE-TRANSFER
082800             MOVE 2 TO WS-DELTA-COUNT
082900             MOVE TR-FROM-WH-ID   TO WD-WAREHOUSE-ID (1)
083000             COMPUTE WD-DELTA (1) = TR-QTY-CHANGE * -1
083100             MOVE TR-TO-WH-ID     TO WD-WAREHOUSE-ID (2)
083200             MOVE TR-QTY-CHANGE   TO WD-DELTA (2)
083300*        ADJUSTMENT - A CYCLE-COUNT CORRECTION, EITHER DIRECTION.
083400*        TR-QTY-CHANGE ALREADY CARRIES ITS OWN SIGN FROM THE
083500*        SOURCE SYSTEM, UNLIKE INBOUND/OUTBOUND WHICH ARE ALWAYS
083600*        UNSIGNED ON THE TRANSACTION RECORD.  WHICHEVER
083700*        WAREHOUSE FIELD IS NON-ZERO IS THE ONE ADJUSTED.
083800         WHEN TR-TYPE-ADJUSTMENT
083900             MOVE 1 TO WS-DELTA-COUNT
084000             IF TR-TO-WH-ID NOT = ZERO
084100                 MOVE TR-TO-WH-ID   TO WD-WAREHOUSE-ID (1)
084200             ELSE
084300                 MOVE TR-FROM-WH-ID TO WD-WAREHOUSE-ID (1)
084400             END-IF
084500             MOVE TR-QTY-CHANGE   TO WD-DELTA (1)
084600*        SAFETY NET - CANNOT BE REACHED FOR A RECORD THAT PASSED
084700*        3110-EDIT-TRANSACTION, SINCE TR-TRANS-TYPE'S 88-LEVELS
084800*        COVER ALL FOUR VALID CODES.
084900         WHEN OTHER
085000             MOVE 0 TO WS-DELTA-COUNT
085100     END-EVALUATE.
085200 3200-EXIT.
085300     EXIT.
085400*-----------------------------------------------------------------
085500*    VALIDATE EVERY LEG BEFORE COMMITTING ANY OF THEM (RULE
085600*    R2.4 - TRANSFER IS ATOMIC).  ON REJECTION NOTHING IN THE
085700*    BALANCE TABLE IS CHANGED - THE FIRST PERFORM ONLY LOOKS UP
085800*    AND CHECKS EACH LEG, WITHOUT TOUCHING WB-QUANTITY; ONLY IF
085900*    ALL LEGS PASS DOES THE SECOND PERFORM ACTUALLY POST THEM.
086000*    THE FIRST PERFORM STOPS EARLY (OR WS-RECORD-REJECTED) ON
086100*    THE FIRST FAILING LEG SO THE SECOND LEG OF A TRANSFER IS
086200*    NEVER EVEN LOOKED UP ONCE THE FIRST HAS FAILED.
086300*-----------------------------------------------------------------
086400 3300-APPLY-BALANCE-DELTA.
086500     PERFORM 3320-VALIDATE-DELTA-LEG THRU 3320-EXIT
086600             VARYING WS-SUB FROM 1 BY 1
086700             UNTIL WS-SUB > WS-DELTA-COUNT OR WS-RECORD-REJECTED.
086800     IF WS-RECORD-ACCEPTED
086900         PERFORM 3330-COMMIT-DELTA-LEG THRU 3330-EXIT
087000                 VARYING WS-SUB FROM 1 BY 1
087100                 UNTIL WS-SUB > WS-DELTA-COUNT
087200     END-IF.
087300 3300-EXIT.
087400     EXIT.
087500*-----------------------------------------------------------------
087600*    CHECK ONE DELTA LEG AGAINST THE BALANCE TABLE.  IF THE
087700*    (WAREHOUSE, ITEM) PAIR IS NOT ON FILE YET, A NEGATIVE DELTA
087800*    IS REJECTED OUTRIGHT (CANNOT REMOVE STOCK THAT WAS NEVER
087900*    RECORDED); A POSITIVE DELTA ON A NEW PAIR IS FINE AND
088000*    3330-COMMIT-DELTA-LEG WILL INSERT A NEW ENTRY FOR IT.  IF
088100*    THE PAIR IS FOUND, THE RESULTING QUANTITY IS COMPUTED HERE
088200*    (BUT NOT STORED INTO WB-QUANTITY YET) AND REJECTED IF IT
088300*    WOULD GO NEGATIVE.  WD-TABLE-IDX REMEMBERS WHERE THE MATCH
088400*    WAS FOUND SO 3330 DOES NOT HAVE TO SEARCH AGAIN.
088500*-----------------------------------------------------------------
088600 3320-VALIDATE-DELTA-LEG.
088700     SET WB-IDX TO 1.
088800     SEARCH ALL WB-ENTRY
088900         AT END
089000             IF WD-DELTA (WS-SUB) < ZERO
089100                 SET WS-RECORD-REJECTED TO TRUE
089200                 MOVE "Cannot reduce below zero, no prior balance"
089300                         TO WS-REJECT-REASON
089400             ELSE
089500                 MOVE "N" TO WD-FOUND-SW (WS-SUB)
089600                 MOVE WD-DELTA (WS-SUB) TO WD-NEW-QTY (WS-SUB)
089700             END-IF
089800         WHEN WB-WAREHOUSE-ID (WB-IDX) = WD-WAREHOUSE-ID (WS-SUB)
089900                 AND WB-ITEM-ID (WB-IDX) = TR-ITEM-ID
090000             MOVE "Y" TO WD-FOUND-SW (WS-SUB)
090100             SET WD-TABLE-IDX (WS-SUB) TO WB-IDX
090200             COMPUTE WD-NEW-QTY (WS-SUB) =
090300                     WB-QUANTITY (WB-IDX) + WD-DELTA (WS-SUB)
090400             IF WD-NEW-QTY (WS-SUB) < ZERO
090500                 SET WS-RECORD-REJECTED TO TRUE
090600                 MOVE "Resulting quantity would be negative"
090700                         TO WS-REJECT-REASON
090800             END-IF
090900     END-SEARCH.
091000 3320-EXIT.
091100     EXIT.
091200*-----------------------------------------------------------------
091300*    COMMIT ONE ALREADY-VALIDATED DELTA LEG.  AN EXISTING
091400*    (WAREHOUSE, ITEM) PAIR IS UPDATED IN PLACE USING THE INDEX
091500*    3320 REMEMBERED; A NEW PAIR IS INSERTED IN KEY ORDER BY
091600*    3350-INSERT-BALANCE-ENTRY.
091700*-----------------------------------------------------------------
091800 3330-COMMIT-DELTA-LEG.
091900     IF WD-FOUND (WS-SUB)
092000         SET WB-IDX TO WD-TABLE-IDX (WS-SUB)
092100         MOVE WD-NEW-QTY (WS-SUB) TO WB-QUANTITY (WB-IDX)
092200     ELSE
092300         PERFORM 3350-INSERT-BALANCE-ENTRY THRU 3350-EXIT
092400     END-IF.
092500 3330-EXIT.
092600     EXIT.
092700*-----------------------------------------------------------------
092800*    INSERTION-SORT A NEW (WAREHOUSE, ITEM) PAIR INTO THE
092900*    BALANCE TABLE, KEEPING IT IN ASCENDING KEY ORDER FOR THE
093000*    NEXT SEARCH ALL AND FOR THE FINAL WRITE TO BALANCE-FILE-OUT.
093100*    THE TABLE IS GROWN BY ONE ENTRY FIRST, THEN EXISTING ENTRIES
093200*    ABOVE THE INSERTION POINT ARE SHIFTED UP ONE POSITION AT A
093300*    TIME (3360-SHIFT-ENTRY-UP) UNTIL THE CORRECT SPOT OPENS UP,
093400*    THE SAME WAY A CARD SORTER WOULD MAKE ROOM IN A DECK.
093500*-----------------------------------------------------------------
093600 3350-INSERT-BALANCE-ENTRY.
093700     ADD 1 TO WB-TABLE-COUNT.
093800     SET WB-IDX TO WB-TABLE-COUNT.
093900     PERFORM 3360-SHIFT-ENTRY-UP THRU 3360-EXIT
094000             UNTIL WB-IDX = 1
094100             OR WB-WAREHOUSE-ID (WB-IDX - 1) < WD-WAREHOUSE-ID (WS-SUB)
094200             OR (WB-WAREHOUSE-ID (WB-IDX - 1) = WD-WAREHOUSE-ID (WS-SUB)
094300                 AND WB-ITEM-ID (WB-IDX - 1) < TR-ITEM-ID).
094400     MOVE WD-WAREHOUSE-ID (WS-SUB) TO WB-WAREHOUSE-ID (WB-IDX).
094500     MOVE TR-ITEM-ID               TO WB-ITEM-ID (WB-IDX).
094600     MOVE WD-NEW-QTY (WS-SUB)      TO WB-QUANTITY (WB-IDX).
094700 3350-EXIT.
094800     EXIT.
094900*-----------------------------------------------------------------
095000*    SLIDE ONE TABLE ENTRY UP BY ONE POSITION TO OPEN A GAP FOR
095100*    THE NEW ENTRY BEING INSERTED BY 3350 ABOVE.
095200*-----------------------------------------------------------------
095300 3360-SHIFT-ENTRY-UP.
095400     MOVE WB-ENTRY (WB-IDX - 1) TO WB-ENTRY (WB-IDX).
095500     SET WB-IDX DOWN BY 1.
095600 3360-EXIT.
095700     EXIT.
095800*-----------------------------------------------------------------
095900*    RULE R2.6 - EVERY ACCEPTED TRANSACTION IS APPENDED TO THE
096000*    HISTORY LEDGER EXACTLY AS IT CAME IN, NO REFORMATTING.
096100*-----------------------------------------------------------------
096200 3400-WRITE-HISTORY-RECORD.
096300     WRITE HISTORY-OUT-RECORD FROM TR-TRANSACTION-RECORD.
096400*    RULE R1.5, ITEM LEG - WATCH FOR THE DELETE-CANDIDATE ITEM
096500*    GOING BY ON THE HISTORY LEDGER WHILE WE HAVE IT IN HAND,
096600*    RATHER THAN RE-READING THE WHOLE LEDGER BACK IN LATER.
096700*    ONLY MATTERS WHEN AN ITEM DELETE REQUEST IS ACTUALLY
096800*    PENDING (DELETE-MAINT-RUN AND MD-IS-ITEM); OTHERWISE THIS
096900*    IF FALLS THROUGH ON EVERY RECORD AT NO REAL COST.  ONCE
097000*    SET, MD-ITEM-SEEN-IN-HISTORY STAYS SET FOR THE REST OF THE
097100*    RUN AND IS CHECKED AFTER POSTING IS COMPLETE, BY
097200*    4500-EDIT-DELETE-REQUEST BELOW.  TICKET DP-1670.
097300     IF DELETE-MAINT-RUN AND MD-IS-ITEM
097400             AND TR-ITEM-ID = MD-ENTITY-ID
097500         SET MD-ITEM-SEEN-IN-HISTORY TO TRUE
097600     END-IF.
097700 3400-EXIT.
097800     EXIT.
097900*-----------------------------------------------------------------
098000*    PER-TYPE AND RUN-TOTAL COUNTERS FOR REPORT SECTION 1.  THE
098100*    TRANSACTION'S TYPE CODE IS TURNED INTO A SUBSCRIPT BY A
098200*    SERIAL SEARCH OF THE FOUR-ENTRY TT-NAME TABLE ABOVE (TOO
098300*    SMALL TO BE WORTH A BINARY SEARCH); IF NOTHING MATCHES,
098400*    PT-IDX IS LEFT PAST THE END OF THE TABLE AND THE PT-IDX
098500*    NOT > 4 GUARDS BELOW SKIP THE PER-TYPE COUNTERS WHILE
098600*    STILL COUNTING THE TRANSACTION IN THE RUN-WIDE TOTALS.
098700*-----------------------------------------------------------------
098800 3900-TALLY-TRANSACTION.
098900     SET PT-IDX TO 1.
099000     SEARCH TT-NAME VARYING PT-IDX
099100         AT END NEXT SENTENCE
099200         WHEN TT-NAME (PT-IDX) = TR-TRANS-TYPE
099300             CONTINUE
099400     END-SEARCH.
099500     IF WS-RECORD-ACCEPTED
099600         ADD 1 TO PT-TRANS-ACCEPT
099700         IF PT-IDX NOT > 4
099800             ADD 1                TO PT-ACCEPT-COUNT (PT-IDX)
099900             ADD TR-QTY-CHANGE    TO PT-UNITS-MOVED (PT-IDX)
100000         END-IF
100100     ELSE
100200         ADD 1 TO PT-TRANS-REJECT
100300         IF PT-IDX NOT > 4
100400             ADD 1 TO PT-REJECT-COUNT (PT-IDX)
100500         END-IF
100600     END-IF.
100700 3900-EXIT.
100800     EXIT.
100900*-----------------------------------------------------------------
101000*    REWRITE THE ENTIRE BALANCE FILE FROM THE IN-MEMORY TABLE,
101100*    NOW THAT EVERY TRANSACTION HAS BEEN POSTED.  THE TABLE IS
101200*    ALREADY IN ASCENDING (WAREHOUSE, ITEM) KEY ORDER, SO THE
101300*    OUTPUT FILE COMES OUT IN THE SAME ORDER THE NEXT NIGHT'S
101400*    RUN EXPECTS TO LOAD IT IN.
101500*-----------------------------------------------------------------
101600 4000-WRITE-BALANCE-FILE.
101700     OPEN OUTPUT BALANCE-FILE-OUT.
101800     PERFORM 4100-WRITE-ONE-BALANCE THRU 4100-EXIT
101900             VARYING WB-IDX FROM 1 BY 1
102000             UNTIL WB-IDX > WB-TABLE-COUNT.
102100     CLOSE BALANCE-FILE-OUT.
102200 4000-EXIT.
102300     EXIT.
102400*-----------------------------------------------------------------
102500*    WRITE ONE BALANCE TABLE ENTRY TO BALANCE-FILE-OUT.
102600*-----------------------------------------------------------------
102700 4100-WRITE-ONE-BALANCE.
102800     MOVE WB-WAREHOUSE-ID (WB-IDX) TO BO-WAREHOUSE-ID.
102900     MOVE WB-ITEM-ID (WB-IDX)      TO BO-ITEM-ID.
103000     MOVE WB-QUANTITY (WB-IDX)     TO BO-QUANTITY.
103100     WRITE BALANCE-OUT-RECORD.
103200 4100-EXIT.
103300     EXIT.
103400*-----------------------------------------------------------------
103500*    RULE R1.5 - THE ITEM AND WAREHOUSE-BY-BALANCE HALVES.
103600*    MASTER-VALIDATE ALREADY REJECTS A COMPANY DELETE WHEN THE
103700*    COMPANY IS ON AN ITEM, AND A WAREHOUSE DELETE WHEN THE
103800*    WAREHOUSE IS A MANAGER'S ASSIGNMENT, BUT IT NEVER OPENS THE
103900*    BALANCE OR HISTORY FILES, SO IT CANNOT SEE AN ITEM STILL
104000*    CARRYING STOCK OR HISTORY, OR A WAREHOUSE STILL CARRYING A
104100*    BALANCE.  THOSE TWO CHECKS RUN HERE INSTEAD, AGAINST THE
104200*    BALANCE TABLE THIS PROGRAM ALREADY HOLDS IN MEMORY (STILL
104300*    CURRENT SINCE THIS PARAGRAPH RUNS AFTER POSTING AND AFTER
104400*    4000-WRITE-BALANCE-FILE) AND THE HISTORY FLAG SET ABOVE IN
104500*    3400-WRITE-HISTORY-RECORD.  IDLE WHEN WS-DELETE-MAINT-
104600*    PRESENT IS "N", WHICH IS EVERY NIGHTLY RUN THAT DOES NOT
104700*    CARRY AN ON-LINE MAINTENANCE REQUEST.
104800*
104900*    NO ERROR-LISTING FILE EXISTS IN THIS PROGRAM (UNLIKE
105000*    MASTER-VALIDATE), AND NEITHER OF REPORT-FILE'S THREE
105100*    SECTIONS HAS A SLOT FOR A ONE-OFF MAINTENANCE-EXCEPTION
105200*    MESSAGE, SO A REJECTED DELETE IS SURFACED TO THE JOB LOG
105300*    VIA DISPLAY - THE SAME WAY OPERATOR-ACTION CONDITIONS HAVE
105400*    ALWAYS BEEN SURFACED OUT OF THE NIGHTLY POSTING RUN.
105500*    TICKET DP-1670.
105600*-----------------------------------------------------------------
105700 4500-EDIT-DELETE-REQUEST.
105800     IF NOT DELETE-MAINT-RUN
105900         GO TO 4500-EXIT
106000     END-IF.
106100*    ITEM LEG - "REFERENCED BY ANY BALANCE OR HISTORY RECORD".
106200*    THE BALANCE HALF IS CHECKED BY 4510 BELOW; THE HISTORY HALF
106300*    IS THE MD-ITEM-SEEN-IN-HISTORY FLAG LATCHED DURING POSTING.
106400     IF MD-IS-ITEM
106500         PERFORM 4510-CHECK-ITEM-IN-BALANCE THRU 4510-EXIT
106600         IF WS-DELETE-REJECTED OR MD-ITEM-SEEN-IN-HISTORY
106700             DISPLAY "ITEM " MD-ENTITY-ID
106800                 " IS IN USE - DELETE REQUEST REJECTED"
106900         END-IF
107000     END-IF.
107100*    WAREHOUSE LEG - "REFERENCED BY ANY BALANCE".  THE "OR ANY
107200*    EMPLOYEE ASSIGNMENT" HALF OF THIS SAME RULE IS CHECKED BY
107300*    MASTER-VALIDATE, WHICH HOLDS THE EMPLOYEE MASTER THIS
107400*    PROGRAM DOES NOT OPEN.
107500     IF MD-IS-WAREHOUSE
107600         PERFORM 4520-CHECK-WAREHOUSE-IN-BALANCE THRU 4520-EXIT
107700         IF WS-DELETE-REJECTED
107800             DISPLAY "WAREHOUSE " MD-ENTITY-ID
107900                 " IS IN USE - DELETE REQUEST REJECTED"
108000         END-IF
108100     END-IF.
108200 4500-EXIT.
108300     EXIT.
108400*-----------------------------------------------------------------
108500*    THE BALANCE TABLE IS IN (WAREHOUSE, ITEM) ORDER, NOT ITEM
108600*    ORDER, SO A DELETE-CANDIDATE ITEM CANNOT BE FOUND BY
108700*    SEARCH ALL - A PLAIN SERIAL SEARCH IS USED HERE, THE SAME
108800*    WAY 3310-CHECK-SKU-UNIQUE AND 3410-CHECK-EMAIL-UNIQUE SEARCH
108900*    THEIR UN-SORTED TABLES OVER IN MASTER-VALIDATE.  THE SEARCH
109000*    RUNS TO THE END OF THE TABLE ON A MATCH JUST AS ON A MISS -
109100*    ONLY ONE BALANCE ROW NEED EXIST FOR THE ITEM TO BE IN USE,
109200*    SO THE FIRST MATCH IS ENOUGH AND SEARCH STOPS THERE.
109300*-----------------------------------------------------------------
109400 4510-CHECK-ITEM-IN-BALANCE.
109500     MOVE "N" TO WS-DELETE-REJECT-SW.
109600     SET WB-IDX TO 1.
109700     SEARCH WB-ENTRY
109800         AT END NEXT SENTENCE
109900         WHEN WB-ITEM-ID (WB-IDX) = MD-ENTITY-ID
110000             SET WS-DELETE-REJECTED TO TRUE
110100     END-SEARCH.
110200 4510-EXIT.
110300     EXIT.
110400*-----------------------------------------------------------------
110500*    WAREHOUSE LEG OF R1.5 - "REFERENCED BY ANY BALANCE".  SAME
110600*    SERIAL-SEARCH REASONING AS 4510 ABOVE.
110700*-----------------------------------------------------------------
110800 4520-CHECK-WAREHOUSE-IN-BALANCE.
110900     MOVE "N" TO WS-DELETE-REJECT-SW.
111000     SET WB-IDX TO 1.
111100     SEARCH WB-ENTRY
111200         AT END NEXT SENTENCE
111300         WHEN WB-WAREHOUSE-ID (WB-IDX) = MD-ENTITY-ID
111400             SET WS-DELETE-REJECTED TO TRUE
111500     END-SEARCH.
111600 4520-EXIT.
111700     EXIT.
111800*-----------------------------------------------------------------
111900*    REPORT SECTION 2 - ITEM INVENTORY SUMMARY (U3).  THE
112000*    BALANCE TABLE IS IN (WAREHOUSE, ITEM) ORDER, SO AN INDEX
112100*    ARRAY IS BUILT AND SORTED INTO (ITEM, WAREHOUSE) ORDER
112200*    RATHER THAN DISTURBING THE TABLE ITSELF - WB-BALANCE-TABLE
112300*    HAS TO STAY IN ITS OWN KEY ORDER FOR 4510/4520 ABOVE, FOR
112400*    THE NEXT NIGHT'S SEARCH ALL, AND FOR THE OUTPUT FILE.  THE
112500*    SORT PASS (5020/5030/5040) ONLY EVER MOVES ENTRIES IN
112600*    ITEM-ORDER-TABLE, NEVER IN THE BALANCE TABLE PROPER.  ONCE
112700*    SORTED, 5100-PRINT-ITEM-GROUP WALKS THE INDEX TABLE IN
112800*    ORDER, PRINTING ONE DETAIL LINE PER BALANCE ROW AND AN
112900*    "ITEM TOTAL" LINE ON EVERY ITEM-ID BREAK (RULES R3.1, R3.2).
113000*
113100*    PURCHASING READS THIS SECTION TO SPOT AN ITEM THAT IS
113200*    SPREAD ACROSS MORE WAREHOUSES THAN EXPECTED, OR ONE WHOSE
113300*    ITEM-TOTAL LOOKS TOO LOW GOING INTO A KNOWN SEASONAL PUSH -
113400*    IT IS THE ONE SECTION OF THIS REPORT THAT ROLLS UP ACROSS
113500*    ALL WAREHOUSES FOR A SINGLE PRODUCT RATHER THAN LOOKING AT
113600*    ONE WAREHOUSE OR ONE TRANSACTION TYPE AT A TIME.
113700*-----------------------------------------------------------------
113800 5000-BUILD-ITEM-SUMMARY.
113900     MOVE SPACES TO SECTION-TITLE-LINE.
114000     MOVE "ITEM INVENTORY SUMMARY" TO ST-TITLE-TEXT.
114100     WRITE REPORT-LINE FROM SECTION-TITLE-LINE
114200             AFTER ADVANCING TOP-OF-FORM.
114300     WRITE REPORT-LINE FROM ITEM-HEADER-LINE
114400             AFTER ADVANCING 2 LINES.
114500*    STEP 1 - SEED THE INDEX ARRAY, ONE ENTRY PER BALANCE ROW,
114600*    IN THE BALANCE TABLE'S OWN (WAREHOUSE, ITEM) ORDER.
114700     PERFORM 5010-INIT-ORDER-ENTRY THRU 5010-EXIT
114800             VARYING WS-SUB FROM 1 BY 1
114900             UNTIL WS-SUB > WB-TABLE-COUNT.
115000*    STEP 2 - EXCHANGE-SORT THE INDEX ARRAY INTO (ITEM,
115100*    WAREHOUSE) ORDER.  SEE THE 5020 BANNER FOR WHY A PLAIN
115200*    BUBBLE-STYLE SORT IS ACCEPTABLE HERE.
115300     PERFORM 5020-SORT-OUTER-PASS THRU 5020-EXIT
115400             VARYING WS-OUTER-SUB FROM 1 BY 1
115500             UNTIL WS-OUTER-SUB > WB-TABLE-COUNT.
115600*    STEP 3 - WALK THE NOW-SORTED INDEX ARRAY AND PRINT.
115700     MOVE ZERO TO WS-GRAND-TOTAL-QTY.
115800     PERFORM 5100-PRINT-ITEM-GROUP THRU 5100-EXIT
115900             VARYING WS-SUB FROM 1 BY 1
116000             UNTIL WS-SUB > WB-TABLE-COUNT.
116100     MOVE WS-GRAND-TOTAL-QTY TO IG-TOTAL-QTY.
116200     WRITE REPORT-LINE FROM ITEM-GRAND-TOTAL-LINE
116300             AFTER ADVANCING 2 LINES.
116400 5000-EXIT.
116500     EXIT.
116600*-----------------------------------------------------------------
116700*    SEED ONE INDEX-ARRAY ENTRY WITH ITS OWN SUBSCRIPT - BEFORE
116800*    THE SORT PASS RUNS, ITEM-ORDER-TABLE IS IDENTICAL TO THE
116900*    BALANCE TABLE'S NATURAL (WAREHOUSE, ITEM) ORDER.
117000*-----------------------------------------------------------------
117100 5010-INIT-ORDER-ENTRY.
117200     MOVE WS-SUB TO IO-INDEX (WS-SUB).
117300 5010-EXIT.
117400     EXIT.
117500*-----------------------------------------------------------------
117600*    A PLAIN EXCHANGE SORT ON THE INDEX ARRAY - THE TABLE IS
117700*    SMALL ENOUGH FOR A NIGHTLY BATCH RUN AND THE LOGIC READS
117800*    THE SAME WAY THE SHOP'S OTHER TABLE-BUILD PASSES DO.  ONE
117900*    OUTER PASS PER ENTRY, EACH OUTER PASS RUNNING A SHORTER
118000*    INNER PASS (THE LARGEST UNSORTED ENTRY HAS ALREADY BUBBLED
118100*    TO THE TOP AFTER EACH OUTER PASS, SO THE INNER LIMIT SHRINKS
118200*    BY ONE EACH TIME).
118300*-----------------------------------------------------------------
118400 5020-SORT-OUTER-PASS.
118500     PERFORM 5030-SORT-INNER-PASS THRU 5030-EXIT
118600             VARYING WS-INNER-SUB FROM 1 BY 1
118700             UNTIL WS-INNER-SUB > WB-TABLE-COUNT - WS-OUTER-SUB.
118800 5020-EXIT.
118900     EXIT.
119000*-----------------------------------------------------------------
119100*    COMPARE TWO ADJACENT INDEX-ARRAY ENTRIES BY THE ITEM-ID AND
119200*    WAREHOUSE-ID THEY POINT AT IN THE BALANCE TABLE (NOT BY
119300*    THEIR OWN POSITION), AND SWAP IF THEY ARE OUT OF (ITEM,
119400*    WAREHOUSE) ORDER.  ITEM-ID IS THE PRIMARY SORT KEY SINCE
119500*    THIS REPORT GROUPS BY ITEM; WAREHOUSE-ID BREAKS TIES WITHIN
119600*    AN ITEM SO EACH ITEM'S WAREHOUSES PRINT IN A STABLE ORDER.
119700*-----------------------------------------------------------------
119800 5030-SORT-INNER-PASS.
119900     IF WB-ITEM-ID (IO-INDEX (WS-INNER-SUB)) >
120000             WB-ITEM-ID (IO-INDEX (WS-INNER-SUB + 1))
120100         PERFORM 5040-SWAP-ORDER-ENTRIES THRU 5040-EXIT
120200     ELSE
120300         IF WB-ITEM-ID (IO-INDEX (WS-INNER-SUB)) =
120400                 WB-ITEM-ID (IO-INDEX (WS-INNER-SUB + 1))
120500             AND WB-WAREHOUSE-ID (IO-INDEX (WS-INNER-SUB)) >
120600                 WB-WAREHOUSE-ID (IO-INDEX (WS-INNER-SUB + 1))
120700             PERFORM 5040-SWAP-ORDER-ENTRIES THRU 5040-EXIT
120800         END-IF
120900     END-IF.
121000 5030-EXIT.
121100     EXIT.
121200*-----------------------------------------------------------------
121300*    EXCHANGE TWO ADJACENT INDEX-ARRAY ENTRIES USING WS-SWAP-
121400*    HOLD AS TEMPORARY STORAGE - ONLY THE SUBSCRIPTS IN
121500*    ITEM-ORDER-TABLE MOVE, NEVER THE BALANCE TABLE ROWS
121600*    THEMSELVES.
121700*-----------------------------------------------------------------
121800 5040-SWAP-ORDER-ENTRIES.
121900     MOVE IO-INDEX (WS-INNER-SUB)     TO WS-SWAP-HOLD.
122000     MOVE IO-INDEX (WS-INNER-SUB + 1) TO IO-INDEX (WS-INNER-SUB).
122100     MOVE WS-SWAP-HOLD                TO IO-INDEX (WS-INNER-SUB + 1).
122200 5040-EXIT.
122300     EXIT.
122400*-----------------------------------------------------------------
122500*    WALK THE SORTED ORDER TABLE, PRINTING ONE DETAIL LINE PER
122600*    BALANCE AND AN "ITEM TOTAL" LINE ON THE ITEM-ID BREAK
122700*    (RULE R3.1, R3.2).  THE BREAK TEST LOOKS AHEAD TO THE NEXT
122800*    ENTRY IN SORTED ORDER (IO-INDEX (WS-SUB + 1)) RATHER THAN
122900*    BACK AT THE PREVIOUS ONE, SO THE LAST ROW OF THE WHOLE TABLE
123000*    (WS-SUB = WB-TABLE-COUNT) IS HANDLED AS ITS OWN SPECIAL CASE
123100*    SINCE THERE IS NO "NEXT ENTRY" TO COMPARE AGAINST THERE.
123200*-----------------------------------------------------------------
123300 5100-PRINT-ITEM-GROUP.
123400     SET WB-IDX TO IO-INDEX (WS-SUB).
123500     PERFORM 5110-PRINT-ITEM-DETAIL THRU 5110-EXIT.
123600     ADD WB-QUANTITY (WB-IDX) TO WS-ITEM-TOTAL-QTY.
123700     ADD WB-QUANTITY (WB-IDX) TO WS-GRAND-TOTAL-QTY.
123800     IF WS-SUB = WB-TABLE-COUNT
123900         PERFORM 5120-PRINT-ITEM-BREAK THRU 5120-EXIT
124000     ELSE
124100         IF WB-ITEM-ID (WB-IDX) NOT =
124200                 WB-ITEM-ID (IO-INDEX (WS-SUB + 1))
124300             PERFORM 5120-PRINT-ITEM-BREAK THRU 5120-EXIT
124400         END-IF
124500     END-IF.
124600 5100-EXIT.
124700     EXIT.
124800*-----------------------------------------------------------------
124900*    PRINT ONE ITEM INVENTORY SUMMARY DETAIL LINE.  THE SKU AND
125000*    GAME TITLE ARE LOOKED UP FROM THE ITEM REFERENCE TABLE, AND
125100*    THE WAREHOUSE NAME FROM THE WAREHOUSE REFERENCE TABLE - THE
125200*    BALANCE TABLE ITSELF ONLY CARRIES THE TWO NUMERIC KEYS AND
125300*    THE QUANTITY, NOT THE DESCRIPTIVE FIELDS.  A LOOKUP MISS ON
125400*    EITHER SEARCH (WHICH SHOULD NOT HAPPEN, SINCE BOTH FOREIGN
125500*    KEYS WERE VALIDATED WHEN THE TRANSACTION THAT CREATED THIS
125600*    BALANCE WAS POSTED) SIMPLY LEAVES THE SPACES MOVED IN
125700*    BEFORE THE SEARCH, RATHER THAN ABORTING THE REPORT.
125800*-----------------------------------------------------------------
125900 5110-PRINT-ITEM-DETAIL.
126000     MOVE WB-ITEM-ID (WB-IDX) TO ID-ITEM-ID.
126100     MOVE SPACES TO ID-SKU ID-GAME-TITLE.
126200     SET IM-REF-IDX TO 1.
126300     SEARCH ALL IM-REF-ENTRY
126400         AT END NEXT SENTENCE
126500         WHEN IM-REF-ID (IM-REF-IDX) = WB-ITEM-ID (WB-IDX)
126600             MOVE IM-REF-SKU (IM-REF-IDX)   TO ID-SKU
126700             MOVE IM-REF-TITLE (IM-REF-IDX) TO ID-GAME-TITLE
126800     END-SEARCH.
126900     MOVE WB-WAREHOUSE-ID (WB-IDX) TO ID-WH-ID.
127000     MOVE SPACES TO ID-WH-NAME.
127100     SET WH-REF-IDX TO 1.
127200     SEARCH ALL WH-REF-ENTRY
127300         AT END NEXT SENTENCE
127400         WHEN WH-REF-ID (WH-REF-IDX) = WB-WAREHOUSE-ID (WB-IDX)
127500             MOVE WH-REF-NAME (WH-REF-IDX) TO ID-WH-NAME
127600     END-SEARCH.
127700     MOVE WB-QUANTITY (WB-IDX) TO ID-QUANTITY.
127800     WRITE REPORT-LINE FROM ITEM-DETAIL-LINE.
127900 5110-EXIT.
128000     EXIT.
128100*-----------------------------------------------------------------
128200*    PRINT THE "ITEM TOTAL" LINE FOR THE ITEM-ID GROUP THAT JUST
128300*    ENDED, THEN RESET THE ACCUMULATOR FOR THE NEXT GROUP.
128400*-----------------------------------------------------------------
128500 5120-PRINT-ITEM-BREAK.
128600     MOVE WS-ITEM-TOTAL-QTY TO IB-TOTAL-QTY.
128700     WRITE REPORT-LINE FROM ITEM-BREAK-LINE.
128800     MOVE ZERO TO WS-ITEM-TOTAL-QTY.
128900 5120-EXIT.
129000     EXIT.
129100*-----------------------------------------------------------------
129200*    REPORT SECTION 3 - WAREHOUSE CAPACITY (U4).  ONE LINE PER
129300*    WAREHOUSE, INCLUDING THOSE WITH NO BALANCE RECORDS AT ALL -
129400*    THE WAREHOUSE TABLE DRIVES THE LOOP, NOT THE BALANCE TABLE,
129500*    SO AN EMPTY WAREHOUSE STILL GETS A LINE SHOWING ZERO USED
129600*    AND FULL AVAILABLE CAPACITY.  BOTH TABLES ARE IN ASCENDING
129700*    WAREHOUSE-ID ORDER SO THIS IS A STRAIGHT MATCH-MERGE
129800*    CONTROL BREAK - WB-IDX IS SET ONCE, BEFORE THE LOOP STARTS,
129900*    AND IS NEVER RESET BACK TO 1 BETWEEN WAREHOUSES, SINCE EACH
130000*    WAREHOUSE'S BALANCE ROWS ARE GUARANTEED TO COME RIGHT AFTER
130100*    THE PREVIOUS WAREHOUSE'S IN THE TABLE.
130200*
130300*    THIS SECTION REPLACED AN OLDER DOLLAR-VALUE REPORT IN 2004
130400*    (SEE THE 06-04-04 CHANGE LOG ENTRY) WHEN PURCHASING STOPPED
130500*    TRACKING UNIT PRICE ON THIS SYSTEM AND MOVED THAT DATA TO
130600*    THE FINANCE SYSTEM INSTEAD - CUBIC-FOOTAGE UTILIZATION IS
130700*    NOW THE ONLY WAREHOUSE-LEVEL MEASURE THIS REPORT CARRIES.
130800*-----------------------------------------------------------------
130900 6000-BUILD-CAPACITY-REPORT.
131000     MOVE SPACES TO SECTION-TITLE-LINE.
131100     MOVE "WAREHOUSE CAPACITY" TO ST-TITLE-TEXT.
131200     WRITE REPORT-LINE FROM SECTION-TITLE-LINE
131300             AFTER ADVANCING TOP-OF-FORM.
131400     WRITE REPORT-LINE FROM CAPACITY-HEADER-LINE
131500             AFTER ADVANCING 2 LINES.
131600     SET WB-IDX TO 1.
131700     PERFORM 6100-CAPACITY-FOR-ONE-WAREHOUSE THRU 6100-EXIT
131800             VARYING WH-REF-IDX FROM 1 BY 1
131900             UNTIL WH-REF-IDX > WH-REF-TAB-COUNT.
132000 6000-EXIT.
132100     EXIT.
132200*-----------------------------------------------------------------
132300*    ACCUMULATE THIS WAREHOUSE'S USED CUBIC FEET ACROSS ALL OF
132400*    ITS BALANCE ROWS (WHICH ARE CONSECUTIVE IN THE TABLE SINCE
132500*    IT IS IN WAREHOUSE-ID ORDER), THEN PRINT ITS CAPACITY LINE.
132600*    MOVING WS-USED-CUFT TO ZERO HERE, ONCE PER WAREHOUSE, IS
132700*    WHAT SEPARATES ONE WAREHOUSE'S ACCUMULATION FROM THE NEXT.
132800*-----------------------------------------------------------------
132900 6100-CAPACITY-FOR-ONE-WAREHOUSE.
133000     MOVE ZERO TO WS-USED-CUFT.
133100     PERFORM 6200-ACCUMULATE-BALANCE-LINE THRU 6200-EXIT
133200             UNTIL WB-IDX > WB-TABLE-COUNT
133300             OR WB-WAREHOUSE-ID (WB-IDX) NOT = WH-REF-ID (WH-REF-IDX).
133400     PERFORM 6300-PRINT-CAPACITY-LINE THRU 6300-EXIT.
133500 6100-EXIT.
133600     EXIT.
133700*-----------------------------------------------------------------
133800*    ADD ONE BALANCE ROW'S EXTENDED CUBIC FOOTAGE (QUANTITY
133900*    TIMES THE ITEM'S PER-UNIT CUBIC FEET, ROUNDED, PER RULE
134000*    R4.1) TO THE RUNNING USED-CUFT TOTAL FOR THE CURRENT
134100*    WAREHOUSE.  THE ACTUAL MULTIPLY-AND-ROUND IS DONE BY
134200*    COMPUTE-VALUE, CALLED HERE RATHER THAN COMPUTED INLINE, SO
134300*    THAT ROUNDING RULE LIVES IN ONE PLACE FOR BOTH THIS PROGRAM
134400*    AND ANY FUTURE CALLER.  WB-IDX IS ADVANCED PAST THIS ROW
134500*    AT THE END SO THE UNTIL TEST IN 6100 ABOVE SEES THE NEXT
134600*    ROW (OR THE NEXT WAREHOUSE, OR END OF TABLE) ON ITS NEXT
134700*    CHECK.
134800*-----------------------------------------------------------------
134900 6200-ACCUMULATE-BALANCE-LINE.
135000     MOVE WB-QUANTITY (WB-IDX) TO LS-QUANTITY.
135100     MOVE ZERO TO LS-CUBIC-FEET.
135200     SET IM-REF-IDX TO 1.
135300     SEARCH ALL IM-REF-ENTRY
135400         AT END NEXT SENTENCE
135500         WHEN IM-REF-ID (IM-REF-IDX) = WB-ITEM-ID (WB-IDX)
135600             MOVE IM-REF-CUFT (IM-REF-IDX) TO LS-CUBIC-FEET
135700     END-SEARCH.
135800     CALL "ComputeValue" USING LINK-PARAMETERS.
135900     ADD LS-EXTENDED-VALUE TO WS-USED-CUFT.
136000     SET WB-IDX UP BY 1.
136100 6200-EXIT.
136200     EXIT.
136300*-----------------------------------------------------------------
136400*    RULES R4.2, R4.3 AND R4.4 - AVAILABLE, UTILIZATION PERCENT
136500*    ROUNDED HALF-UP TO 2 DECIMALS, AND THE OVER-CAPACITY FLAG.
136600*    A ZERO MAXIMUM CAPACITY IS TREATED AS ZERO PERCENT UTILIZED
136700*    RATHER THAN LETTING THE DIVIDE COMPUTE ATTEMPT A DIVIDE BY
136800*    ZERO - A WAREHOUSE WITH NO CAPACITY ON FILE IS AN OPERATIONS
136900*    DATA PROBLEM ON THE WAREHOUSE MASTER, NOT SOMETHING THIS
137000*    REPORT TRIES TO FLAG ITSELF.
137100*-----------------------------------------------------------------
137200 6300-PRINT-CAPACITY-LINE.
137300     COMPUTE WS-AVAILABLE-CUFT =
137400             WH-REF-MAXCAP (WH-REF-IDX) - WS-USED-CUFT.
137500     IF WH-REF-MAXCAP (WH-REF-IDX) = ZERO
137600         MOVE ZERO TO WS-UTIL-PCT
137700     ELSE
137800         COMPUTE WS-UTIL-PCT ROUNDED =
137900                 WS-USED-CUFT / WH-REF-MAXCAP (WH-REF-IDX) * 100
138000     END-IF.
138100     MOVE WH-REF-ID (WH-REF-IDX)     TO CD-WH-ID.
138200     MOVE WH-REF-NAME (WH-REF-IDX)   TO CD-WH-NAME.
138300     MOVE WH-REF-MAXCAP (WH-REF-IDX) TO CD-MAX-CAP.
138400     MOVE WS-USED-CUFT               TO CD-USED-CUFT.
138500     MOVE WS-AVAILABLE-CUFT          TO CD-AVAILABLE.
138600     MOVE WS-UTIL-PCT                TO CD-UTIL-PCT.
138700     IF WS-AVAILABLE-CUFT < ZERO
138800         MOVE "**OVER**" TO CD-OVER-FLAG
138900     ELSE
139000         MOVE SPACES TO CD-OVER-FLAG
139100     END-IF.
139200     WRITE REPORT-LINE FROM CAPACITY-DETAIL-LINE.
139300 6300-EXIT.
139400     EXIT.
139500*-----------------------------------------------------------------
139600*    REPORT SECTION 1 - POSTING SUMMARY.  PRINTED FIRST BUT
139700*    PERFORMED HERE, AFTER POSTING, SO THE COUNTERS ARE FINAL -
139800*    THE OUTPUT ORDER IN THE MAIN PARAGRAPH PUTS IT AHEAD OF THE
139900*    OTHER TWO SECTIONS AS THE REPORT LAYOUT REQUIRES.
140000*-----------------------------------------------------------------
140100 7000-PRINT-POSTING-SUMMARY.
140200     MOVE SPACES TO SECTION-TITLE-LINE.
140300     MOVE "POSTING SUMMARY" TO ST-TITLE-TEXT.
140400     WRITE REPORT-LINE FROM SECTION-TITLE-LINE
140500             AFTER ADVANCING TOP-OF-FORM.
140600     WRITE REPORT-LINE FROM POSTING-HEADER-LINE
140700             AFTER ADVANCING 2 LINES.
140800     PERFORM 7100-PRINT-TYPE-LINE THRU 7100-EXIT
140900             VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > 4.
141000     MOVE PT-TRANS-READ   TO PTT-READ.
141100     MOVE PT-TRANS-ACCEPT TO PTT-ACCEPT.
141200     MOVE PT-TRANS-REJECT TO PTT-REJECT.
141300     WRITE REPORT-LINE FROM POSTING-TOTAL-LINE
141400             AFTER ADVANCING 2 LINES.
141500 7000-EXIT.
141600     EXIT.
141700*-----------------------------------------------------------------
141800*    PRINT ONE TRANSACTION-TYPE DETAIL LINE OF REPORT SECTION 1.
141900*-----------------------------------------------------------------
142000 7100-PRINT-TYPE-LINE.
142100     MOVE TT-NAME (PT-IDX)          TO PD-TYPE-NAME.
142200     MOVE PT-ACCEPT-COUNT (PT-IDX)  TO PD-ACCEPT-CNT.
142300     MOVE PT-REJECT-COUNT (PT-IDX)  TO PD-REJECT-CNT.
142400     MOVE PT-UNITS-MOVED (PT-IDX)   TO PD-UNITS-MOVED.
142500     WRITE REPORT-LINE FROM POSTING-DETAIL-LINE.
142600 7100-EXIT.
142700     EXIT.
