000100******************************************************************
000200*                                                                 *
000300*    MASTER-VALIDATE                                              *
000400*                                                                 *
000500*    NIGHTLY MASTER FILE INTEGRITY CHECK FOR THE SHELFSYNC        *
000600*    INVENTORY SYSTEM.  READS THE COMPANY, CATEGORY, ITEM,        *
000700*    EMPLOYEE AND WAREHOUSE MASTERS, CHECKS REQUIRED FIELDS,      *
000800*    SKU AND EMAIL UNIQUENESS, AND CROSS-MASTER REFERENCES,       *
000900*    AND WRITES A REJECTED-RECORD LISTING WITH READ/ACCEPT/       *
001000*    REJECT COUNTS PER FILE.  RUNS AHEAD OF INVENTORY-POST -      *
001100*    IT DOES NOT PRODUCE A CLEAN FILE FOR THAT STEP, EACH STEP    *
001200*    LOADS AND CHECKS THE MASTERS IT NEEDS ON ITS OWN.            *
001300*                                                                 *
001400*    RUN AS TWO PASSES OVER THE FIVE MASTER FILES.  PASS ONE      *
001500*    (2000 SERIES) LOADS THE EMPLOYEE AND WAREHOUSE ID TABLES     *
001600*    ONLY, SO THE CROSS REFERENCE BETWEEN THE TWO (WAREHOUSE      *
001700*    MANAGER IS AN EMPLOYEE, EMPLOYEE HOME SITE IS A WAREHOUSE)   *
001800*    CAN BE CHECKED EITHER WAY IN PASS TWO WITHOUT A SORT STEP.   *
001900*    PASS TWO (3000 SERIES) RE-READS ALL FIVE FILES AND EDITS     *
002000*    EVERY RECORD.                                                *
002100*                                                                 *
002200*    THIS PROGRAM CARRIES BUSINESS RULES R1.1 THROUGH R1.4 (THE   *
002300*    REQUIRED-FIELD, UNIQUENESS AND CROSS-REFERENCE EDITS BELOW   *
002400*    ON EACH MASTER) AND HALF OF R1.5 (DELETE PROTECTION - SEE    *
002500*    THE BANNER OVER 4000-EDIT-DELETE-REQUEST FOR THE SPLIT).     *
002600*                                                                 *
002700******************************************************************
002800*    CHANGE LOG                                                  *
002900*    ----------                                                  *
003000*    03-14-85  RJH  ORIGINAL PROGRAM.  TICKET DP-0114.            *
003100*    11-08-88  RJH  ADDED WAREHOUSE MASTER EDITS FOR THE          *
003200*                   NIGHTLY POSTING PROJECT.  TICKET DP-0410.     *
003300*    05-30-90  RJH  ADDED WAREHOUSE-MANAGER CROSS REFERENCE       *
003400*                   EDIT.  TICKET DP-0602.                        *
003500*    02-11-93  TLK  EMPLOYEE-ID AND MANAGER-EMP-ID NOW CARRY      *
003600*                   THE HR SYSTEM'S TEXT FORM - REMOVED THE       *
003700*                   NUMERIC COMPARE ON THOSE FIELDS.  DP-1140.    *
003800*    04-02-96  TLK  ADDED SKU UNIQUENESS EDIT AT PURCHASING'S     *
003900*                   REQUEST.  TICKET DP-1670.                     *
004000*    07-19-99  MFO  Y2K REVIEW.  NO DATE-SENSITIVE FIELDS ARE     *
004100*                   EDITED BY THIS PROGRAM.  NO CHANGE MADE.      *
004200*                   TICKET DP-1902.                               *
004300*    03-08-02  MFO  ADDED EMAIL UNIQUENESS EDIT FOR THE HR        *
004400*                   SELF-SERVICE PROJECT.  TICKET DP-2050.        *
004500*    09-17-07  DKS  RAISED THE ITEM TABLE FROM 1500 TO 3000       *
004600*                   ENTRIES - CATALOG GROWTH.  TICKET DP-2415.    *
004700*    04-02-96  TLK  ADDED THE MAINTENANCE-DELETE-REQUEST HAND-OFF *
004800*                   AND THE COMPANY/WAREHOUSE HALF OF THE DELETE  *
004900*                   PROTECTION EDIT (RULE R1.5) FOR THE ON-LINE   *
005000*                   MASTER MAINTENANCE PROJECT.  TICKET DP-1670.  *
005100******************************************************************
005200*    DISTRIBUTION                                                *
005300*    ------------                                                *
005400*    THE REJECT LISTING THIS PROGRAM PRODUCES GOES TO THE        *
005500*    OPERATIONS CONSOLE PRINTER OVERNIGHT AND IS PICKED UP BY    *
005600*    DATA ENTRY FIRST THING IN THE MORNING - REJECTED COMPANY,   *
005700*    CATEGORY, ITEM, EMPLOYEE AND WAREHOUSE RECORDS ARE           *
005800*    CORRECTED AT THE SOURCE SYSTEM AND RE-SUBMITTED ON THE       *
005900*    NEXT NIGHT'S FEED.  THIS PROGRAM DOES NOT HOLD OR RETRY A    *
006000*    REJECTED RECORD ITSELF - A REJECTED MASTER RECORD SIMPLY    *
006100*    DOES NOT MAKE IT INTO THE REFERENCE TABLES INVENTORY-POST   *
006200*    LOADS THE FOLLOWING STEP, SO ANY TRANSACTION AGAINST IT     *
006300*    WILL ITSELF FAIL A FOREIGN-KEY CHECK OVER THERE.            *
006400*                                                                 *
006500*    NAMING CONVENTION                                            *
006600*    -----------------                                            *
006700*    WS- IS THIS PROGRAM'S OWN WORKING-STORAGE PREFIX, USED FOR  *
006800*    SWITCHES, COUNTERS AND OTHER FIELDS THAT ARE NOT PART OF A  *
006900*    COPYBOOK.  CM-, CG-, EM- AND WH- ARE THE TABLE PREFIXES FOR *
007000*    COMPANY, CATEGORY, EMPLOYEE AND WAREHOUSE RESPECTIVELY -    *
007100*    THEY MATCH THE CROSS-REFERENCE TABLES THOSE LETTERS NAME,   *
007200*    NOT THE FILES' OWN COPYBOOK PREFIXES (CM- FOR COMPANY, FOR  *
007300*    EXAMPLE, IS NOT THE SAME AS CMPYREC'S OWN CM- FIELD NAMES,  *
007400*    THOUGH THEY DO HAPPEN TO SHARE A LETTER HERE).  ERR- IS THE *
007500*    REJECT-LISTING PRINT-LINE PREFIX AND CNT- IS THE COUNT-LINE *
007600*    PREFIX - BOTH SEPARATE FROM WS- SINCE THEY ARE MOVED TO     *
007700*    DIRECTLY BY FILE TAG, NOT COMPUTED.                          *
007800******************************************************************
007900 IDENTIFICATION DIVISION.
008000 PROGRAM-ID.     MASTER-VALIDATE.
008100 AUTHOR.         R. J. HALVERSEN.
008200 INSTALLATION.   SHELFSYNC DISTRIBUTION - DATA PROCESSING.
008300 DATE-WRITTEN.   03/14/85.
008400 DATE-COMPILED.
008500 SECURITY.       SHELFSYNC INTERNAL USE ONLY.
008600******************************************************************
008700 ENVIRONMENT DIVISION.
008800*-----------------------------------------------------------------
008900*    CONFIGURATION SECTION - SOURCE/OBJECT COMPUTER ARE CARRIED
009000*    FORWARD FROM THE ORIGINAL 1985 HARDWARE FOR THE COMPILE
009100*    LISTING HEADER ONLY; NO HARDWARE-SPECIFIC CLAUSES ARE USED
009200*    BELOW THIS POINT.  UPSI-0 IS THE OPERATIONS RERUN SWITCH -
009300*    SET ON THE JCL WHEN A RUN IS BEING REPEATED AFTER A RESTART,
009400*    THOUGH THIS PROGRAM DOES NOT CURRENTLY TEST IT.
009500*-----------------------------------------------------------------
009600 CONFIGURATION SECTION.
009700 SOURCE-COMPUTER.    IBM-4341.
009800 OBJECT-COMPUTER.    IBM-4341.
009900 SPECIAL-NAMES.
010000     C01 IS TOP-OF-FORM
010100     UPSI-0 ON STATUS IS DP-RERUN-REQUESTED
010200             OFF STATUS IS DP-NORMAL-RUN.
010300*-----------------------------------------------------------------
010400*    INPUT-OUTPUT SECTION - FIVE MASTER FILES IN, ONE REJECT
010500*    LISTING OUT.  EACH GETS ITS OWN TWO-BYTE FILE STATUS FIELD
010600*    SO A READ OR OPEN FAILURE CAN BE TRACED BACK TO THE FILE
010700*    THAT CAUSED IT ON THE OPERATOR'S CONSOLE LOG.
010800*-----------------------------------------------------------------
010900 INPUT-OUTPUT SECTION.
011000 FILE-CONTROL.
011100     SELECT COMPANY-FILE     ASSIGN TO COMPANYF
011200             FILE STATUS IS WS-COMPANY-STATUS.
011300     SELECT CATEGORY-FILE    ASSIGN TO CATEGORYF
011400             FILE STATUS IS WS-CATEGORY-STATUS.
011500     SELECT ITEM-FILE        ASSIGN TO ITEMF
011600             FILE STATUS IS WS-ITEM-STATUS.
011700     SELECT EMPLOYEE-FILE    ASSIGN TO EMPLOYEEF
011800             FILE STATUS IS WS-EMPLOYEE-STATUS.
011900     SELECT WAREHOUSE-FILE   ASSIGN TO WAREHOUSEF
012000             FILE STATUS IS WS-WAREHOUSE-STATUS.
012100     SELECT ERROR-LISTING    ASSIGN TO ERRLIST
012200             FILE STATUS IS WS-ERRLIST-STATUS.
012300******************************************************************
012400 DATA DIVISION.
012500 FILE SECTION.
012600*-----------------------------------------------------------------
012700*    COMPANY MASTER (RULE SET R1.1).  RECORD LAYOUT IS CARRIED IN
012800*    CMPYREC, SHARED WITH INVENTORY-POST SO BOTH PROGRAMS AGREE
012900*    ON THE COMPANY KEY AND NAME FIELDS.
013000*-----------------------------------------------------------------
013100 FD  COMPANY-FILE
013200     RECORDING MODE IS F
013300     RECORD CONTAINS 110 CHARACTERS.
013400 COPY CMPYREC.
013500*-----------------------------------------------------------------
013600*    CATEGORY MASTER (RULE SET R1.2).
013700*-----------------------------------------------------------------
013800 FD  CATEGORY-FILE
013900     RECORDING MODE IS F
014000     RECORD CONTAINS 30 CHARACTERS.
014100 COPY CATGREC.
014200*-----------------------------------------------------------------
014300*    ITEM MASTER (RULE SET R1.3).  CARRIES THE SKU, CATEGORY AND
014400*    COMPANY REFERENCES CHECKED BELOW IN 3300-EDIT-ITEM.
014500*-----------------------------------------------------------------
014600 FD  ITEM-FILE
014700     RECORDING MODE IS F
014800     RECORD CONTAINS 77 CHARACTERS.
014900 COPY ITEMREC.
015000*-----------------------------------------------------------------
015100*    EMPLOYEE MASTER (RULE SET R1.4).  CARRIES THE EMAIL AND
015200*    ASSIGNED-WAREHOUSE REFERENCE CHECKED IN 3400-EDIT-EMPLOYEE.
015300*-----------------------------------------------------------------
015400 FD  EMPLOYEE-FILE
015500     RECORDING MODE IS F
015600     RECORD CONTAINS 126 CHARACTERS.
015700 COPY EMPLREC.
015800*-----------------------------------------------------------------
015900*    WAREHOUSE MASTER.  CARRIES THE MANAGER REFERENCE CHECKED IN
016000*    3500-EDIT-WAREHOUSE.
016100*-----------------------------------------------------------------
016200 FD  WAREHOUSE-FILE
016300     RECORDING MODE IS F
016400     RECORD CONTAINS 168 CHARACTERS.
016500 COPY WHSEREC.
016600*-----------------------------------------------------------------
016700*    ERROR-LISTING - THE ONE OUTPUT FILE THIS PROGRAM PRODUCES.
016800*    A PLAIN 132-BYTE PRINT-LINE BUFFER; THE THREE 01-LEVEL
016900*    "OVERLAY" RECORDS FURTHER DOWN (ERROR-DETAIL-LINE,
017000*    ERROR-BANNER-LINE, COUNT-LINE) ARE MOVED INTO IT ONE FIELD
017100*    AT A TIME AND WRITTEN FROM THOSE NAMES, NOT FROM THIS ONE -
017200*    THIS RECORD ITSELF IS NEVER MOVED TO EXCEPT WHEN BLANKED FOR
017300*    SPACING IN 8000-PRINT-RUN-TOTALS.
017400*-----------------------------------------------------------------
017500 FD  ERROR-LISTING
017600     RECORDING MODE IS F
017700     RECORD CONTAINS 132 CHARACTERS.
017800 01  ERROR-LISTING-RECORD           PIC X(132).
017900******************************************************************
018000 WORKING-STORAGE SECTION.
018100******************************************************************
018200*    FILE STATUS FIELDS - ONE PER SELECT ABOVE, IN THE SAME
018300*    ORDER.  "00" IS SUCCESSFUL COMPLETION; ANYTHING ELSE ON AN
018400*    OPEN OR READ IS AN OPERATIONS PROBLEM THIS PROGRAM DOES NOT
018500*    TRY TO RECOVER FROM - THE SHOP'S CONVENTION HAS ALWAYS BEEN
018600*    TO LET THE RUN ABEND ON A BAD OPEN RATHER THAN GUESS.
018700*-----------------------------------------------------------------
018800 01  FILE-STATUS-FIELDS.
018900     05  WS-COMPANY-STATUS       PIC X(02).
019000     05  WS-CATEGORY-STATUS      PIC X(02).
019100     05  WS-ITEM-STATUS          PIC X(02).
019200     05  WS-EMPLOYEE-STATUS      PIC X(02).
019300     05  WS-WAREHOUSE-STATUS     PIC X(02).
019400     05  WS-ERRLIST-STATUS       PIC X(02).
019500     05  FILLER                  PIC X(02).
019600*
019700*-----------------------------------------------------------------
019800*    SWITCHES.  WS-EOF-SW IS RESET TO "N" BETWEEN EACH FILE'S
019900*    PASS SO THE SAME SWITCH AND THE SAME 88-LEVEL CAN DRIVE THE
020000*    PERFORM-UNTIL FOR EVERY ONE OF THE FIVE MASTERS IN TURN.
020100*    WS-REJECT-SW IS RESET AT THE TOP OF EVERY RECORD'S EDIT AND
020200*    ONLY EVER SET TO "Y" (REJECTED) BY THE EDIT LOGIC BELOW - IT
020300*    IS NEVER EXPLICITLY SET BACK TO "ACCEPTED", THE MOVE OF "N"
020400*    AT THE START OF EACH EDIT PARAGRAPH DOES THAT.  THE DELETE-
020500*    MAINT SWITCH PAIR IS THE HAND-OFF FROM THE ON-LINE
020600*    MAINTENANCE STEP DESCRIBED OVER 4000-EDIT-DELETE-REQUEST.
020700*-----------------------------------------------------------------
020800 01  SWITCHES.
020900     05  WS-EOF-SW               PIC X(01)  VALUE "N".
021000         88  WS-EOF                         VALUE "Y".
021100     05  WS-REJECT-SW            PIC X(01).
021200         88  WS-RECORD-REJECTED             VALUE "Y".
021300         88  WS-RECORD-ACCEPTED             VALUE "N".
021400     05  WS-DELETE-MAINT-PRESENT PIC X(01)  VALUE "N".
021500         88  DELETE-MAINT-RUN                VALUE "Y".
021600     05  FILLER                  PIC X(01).
021700*
021800*-----------------------------------------------------------------
021900*    RUN-DATE WORK AREA - PULLED FROM THE SYSTEM CLOCK VIA
022000*    ACCEPT ... FROM DATE IN 1000-MASTER-VALIDATE.  NOT PRINTED
022100*    ANYWHERE ON THE CURRENT ERROR LISTING, BUT KEPT HERE SINCE
022200*    OPERATIONS HAS ASKED MORE THAN ONCE FOR A RUN-DATE STAMP ON
022300*    THE LISTING HEADER AND THE FIELD IS CHEAP TO CARRY.  THE
022400*    REDEFINES BELOW SPLITS THE MMDDYY ACCEPT FORMAT OUT INTO
022500*    SEPARATE TWO-DIGIT PIECES FOR THAT DAY.
022600*-----------------------------------------------------------------
022700 01  RUN-DATE-WORK.
022800     05  WS-RUN-DATE.
022900         10  WS-RUN-YY           PIC 9(02).
023000         10  WS-RUN-MM           PIC 9(02).
023100         10  WS-RUN-DD           PIC 9(02).
023200 01  WS-RUN-DATE-EDIT REDEFINES RUN-DATE-WORK.
023300     05  WS-RD-CENTURY-PART      PIC 9(02).
023400     05  WS-RD-YEAR-OF-CENTURY   PIC 9(02).
023500     05  WS-RD-MONTH             PIC 9(02).
023600     05  WS-RD-DAY               PIC 9(02).
023700*
023800*-----------------------------------------------------------------
023900*    TABLE OCCURRENCE COUNTERS - ONE PER OCCURS TABLE BELOW, PLUS
024000*    THE GENERAL-PURPOSE SUBSCRIPT WS-SUB USED WHEREVER A LOCAL
024100*    LOOP COUNTER IS NEEDED OUTSIDE THE NAMED INDEXES.  ALL COMP
024200*    SINCE THEY ARE INCREMENTED ON EVERY RECORD READ.
024300*-----------------------------------------------------------------
024400 01  ID-TABLE-COUNTERS COMP.
024500     05  WS-CM-TAB-COUNT         PIC S9(05)  VALUE ZERO.
024600     05  WS-CG-TAB-COUNT         PIC S9(05)  VALUE ZERO.
024700     05  WS-EM-TAB-COUNT         PIC S9(05)  VALUE ZERO.
024800     05  WS-WH-TAB-COUNT         PIC S9(05)  VALUE ZERO.
024900     05  WS-SKU-TAB-COUNT        PIC S9(05)  VALUE ZERO.
025000     05  WS-EMAIL-TAB-COUNT      PIC S9(05)  VALUE ZERO.
025100     05  WS-SUB                  PIC S9(05)  VALUE ZERO.
025200*
025300*-----------------------------------------------------------------
025400*    COMPANY ID TABLE.  LOADED IN ASCENDING KEY ORDER DIRECTLY
025500*    FROM THE COMPANY FILE AS EACH COMPANY RECORD PASSES ITS OWN
025600*    EDIT IN 3100-EDIT-COMPANY, SO A BINARY SEARCH (SEARCH ALL)
025700*    CAN BE USED AGAINST IT FROM 3300-EDIT-ITEM.  CM-TAB-IN-USE
025800*    IS THE "REFERENCED BY AN ITEM" FLAG FOR RULE R1.5 - IT IS
025900*    OFF UNTIL AN ACCEPTED ITEM RECORD ACTUALLY POINTS AT THIS
026000*    COMPANY.  500 ENTRIES HAS BEEN ENOUGH SINCE THE ORIGINAL
026100*    1985 SIZING; NO GROWTH REQUEST HAS COME IN AGAINST IT.
026200*-----------------------------------------------------------------
026300 01  CM-ID-TABLE.
026400     05  CM-ID-ENTRY OCCURS 500 TIMES
026500             ASCENDING KEY IS CM-TAB-ID
026600             INDEXED BY CM-IDX.
026700         10  CM-TAB-ID           PIC 9(05).
026800         10  CM-TAB-IN-USE       PIC X(01)  VALUE "N".
026900             88  CM-REFERENCED-BY-ITEM      VALUE "Y".
027000*
027100*-----------------------------------------------------------------
027200*    CATEGORY ID TABLE - SAME LOADING PATTERN AS THE COMPANY
027300*    TABLE ABOVE, BUILT AS CATEGORY RECORDS PASS 3200-EDIT-
027400*    CATEGORY.  CATEGORY IS NOT SUBJECT TO DELETE PROTECTION
027500*    UNDER R1.5 SO NO IN-USE FLAG IS CARRIED HERE.
027600*-----------------------------------------------------------------
027700 01  CG-ID-TABLE.
027800     05  CG-ID-ENTRY OCCURS 200 TIMES
027900             ASCENDING KEY IS CG-TAB-ID
028000             INDEXED BY CG-IDX.
028100         10  CG-TAB-ID           PIC 9(05).
028200*
028300*-----------------------------------------------------------------
028400*    EMPLOYEE ID TABLE - BUILT IN PASS ONE (2100-LOAD-EMPLOYEE-
028500*    IDS) BEFORE ANY MASTER IS EDITED, SO THE WAREHOUSE-MANAGER
028600*    REFERENCE CAN BE CHECKED IN PASS TWO REGARDLESS OF WHETHER
028700*    THE EMPLOYEE OR THE WAREHOUSE FILE HAPPENS TO BE READ FIRST.
028800*    EMPLOYEE-ID IS THE HR SYSTEM'S TEXT KEY, NOT A NUMBER - SEE
028900*    THE 02-11-93 CHANGE LOG ENTRY ABOVE.
029000*-----------------------------------------------------------------
029100 01  EM-ID-TABLE.
029200     05  EM-ID-ENTRY OCCURS 1000 TIMES
029300             ASCENDING KEY IS EM-TAB-ID
029400             INDEXED BY EM-IDX.
029500         10  EM-TAB-ID           PIC X(36).
029600*
029700*-----------------------------------------------------------------
029800*    WAREHOUSE ID TABLE - ALSO BUILT IN PASS ONE (2200-LOAD-
029900*    WAREHOUSE-IDS).  WH-TAB-IN-USE IS THE "REFERENCED BY AN
030000*    EMPLOYEE ASSIGNMENT" HALF OF RULE R1.5; IT IS SET IN
030100*    3400-EDIT-EMPLOYEE WHEN AN ACCEPTED EMPLOYEE'S ASSIGNED
030200*    WAREHOUSE MATCHES THIS ENTRY.  THE OTHER WAREHOUSE LEG OF
030300*    R1.5 (REFERENCED BY A BALANCE RECORD) IS CHECKED IN
030400*    INVENTORY-POST, NOT HERE - SEE 4000-EDIT-DELETE-REQUEST.
030500*-----------------------------------------------------------------
030600 01  WH-ID-TABLE.
030700     05  WH-ID-ENTRY OCCURS 200 TIMES
030800             ASCENDING KEY IS WH-TAB-ID
030900             INDEXED BY WH-IDX.
031000         10  WH-TAB-ID           PIC 9(05).
031100         10  WH-TAB-IN-USE       PIC X(01)  VALUE "N".
031200             88  WH-REFERENCED-BY-EMPLOYEE  VALUE "Y".
031300*
031400*-----------------------------------------------------------------
031500*    SKU TABLE - LOADED AS ITEM RECORDS ARE ACCEPTED BY
031600*    3300-EDIT-ITEM, IN THE ORDER THEY ARE READ FROM THE ITEM
031700*    FILE, NOT IN SKU ORDER.  3310-CHECK-SKU-UNIQUE MUST
031800*    THEREFORE USE A SERIAL SEARCH (SEARCH ... VARYING) RATHER
031900*    THAN SEARCH ALL AGAINST IT.  SIZED TO 3000 SINCE THE
032000*    09-17-07 CATALOG-GROWTH CHANGE.
032100*-----------------------------------------------------------------
032200 01  SKU-TABLE.
032300     05  SKU-ENTRY OCCURS 3000 TIMES INDEXED BY SKU-IDX.
032400         10  SKU-TAB-VALUE       PIC X(12).
032500*
032600*-----------------------------------------------------------------
032700*    EMAIL TABLE - SAME SERIAL-SEARCH SITUATION AS SKU-TABLE
032800*    ABOVE; LOADED AS EMPLOYEE RECORDS PASS 3400-EDIT-EMPLOYEE,
032900*    IN READ ORDER, NOT EMAIL ORDER.  ONLY EMPLOYEES WITH A
033000*    NON-BLANK EMAIL ADDRESS ARE ADDED (EMAIL IS AN OPTIONAL
033100*    FIELD ON THE EMPLOYEE MASTER).
033200*-----------------------------------------------------------------
033300 01  EMAIL-TABLE.
033400     05  EMAIL-ENTRY OCCURS 1000 TIMES INDEXED BY EMAIL-IDX.
033500         10  EMAIL-TAB-VALUE     PIC X(30).
033600*
033700*-----------------------------------------------------------------
033800*    RUN TOTALS - READ/ACCEPT/REJECT COUNT PER MASTER FILE,
033900*    PRINTED ON THE ERROR LISTING BY 8000-PRINT-RUN-TOTALS.
034000*    THESE ARE THE COUNTS OPERATIONS RECONCILES AGAINST THE
034100*    FILE-RECEIPT LOG EACH MORNING - IF READ DOES NOT MATCH THE
034200*    RECEIVED RECORD COUNT, SOMETHING WENT WRONG BEFORE THIS
034300*    PROGRAM EVER RAN.
034400*-----------------------------------------------------------------
034500 01  RUN-TOTALS.
034600     05  WS-CM-READ              PIC S9(07)  COMP  VALUE ZERO.
034700     05  WS-CM-ACCEPT            PIC S9(07)  COMP  VALUE ZERO.
034800     05  WS-CM-REJECT            PIC S9(07)  COMP  VALUE ZERO.
034900     05  WS-CG-READ              PIC S9(07)  COMP  VALUE ZERO.
035000     05  WS-CG-ACCEPT            PIC S9(07)  COMP  VALUE ZERO.
035100     05  WS-CG-REJECT            PIC S9(07)  COMP  VALUE ZERO.
035200     05  WS-IM-READ              PIC S9(07)  COMP  VALUE ZERO.
035300     05  WS-IM-ACCEPT            PIC S9(07)  COMP  VALUE ZERO.
035400     05  WS-IM-REJECT            PIC S9(07)  COMP  VALUE ZERO.
035500     05  WS-EM-READ              PIC S9(07)  COMP  VALUE ZERO.
035600     05  WS-EM-ACCEPT            PIC S9(07)  COMP  VALUE ZERO.
035700     05  WS-EM-REJECT            PIC S9(07)  COMP  VALUE ZERO.
035800     05  WS-WH-READ              PIC S9(07)  COMP  VALUE ZERO.
035900     05  WS-WH-ACCEPT            PIC S9(07)  COMP  VALUE ZERO.
036000     05  WS-WH-REJECT            PIC S9(07)  COMP  VALUE ZERO.
036100*
036200*-----------------------------------------------------------------
036300*    ONE COMMON REASON-TEXT FIELD, RELOADED AT THE TOP OF EVERY
036400*    RECORD'S EDIT AND MOVED TO ERR-REASON ONLY WHEN A RECORD IS
036500*    ACTUALLY WRITTEN TO THE REJECT LISTING.  A 77-LEVEL SINCE IT
036600*    IS A STANDALONE SCALAR, NOT A GROUP.
036700*-----------------------------------------------------------------
036800 77  WS-REJECT-REASON            PIC X(40).
036900*
037000*-----------------------------------------------------------------
037100*    ERROR-DETAIL-LINE - ONE REJECT LISTING DETAIL LINE.  MOVED
037200*    TO ERROR-LISTING-RECORD (VIA THE WRITE ... FROM) EVERY TIME
037300*    A RECORD FAILS ITS EDIT.  THE RAW REDEFINES BELOW LETS THE
037400*    WHOLE 132-BYTE LINE BE BLANKED WITH ONE MOVE SPACES WHEN
037500*    NEEDED, SAME IDIOM AS THE OTHER TWO PRINT LINES BELOW.
037600*-----------------------------------------------------------------
037700 01  ERROR-DETAIL-LINE.
037800     05  ERR-FILE-TAG            PIC X(10).
037900     05  FILLER                  PIC X(02)  VALUE SPACES.
038000     05  ERR-KEY-VALUE           PIC X(36).
038100     05  FILLER                  PIC X(02)  VALUE SPACES.
038200     05  ERR-REASON              PIC X(40).
038300     05  FILLER                  PIC X(42)  VALUE SPACES.
038400 01  ERROR-DETAIL-RAW REDEFINES ERROR-DETAIL-LINE
038500             PIC X(132).
038600*
038700*-----------------------------------------------------------------
038800*    ERROR-BANNER-LINE - THE "SHELFSYNC MASTER FILE EDIT - xxx"
038900*    HEADING WRITTEN AT THE TOP OF EACH MASTER'S SECTION OF THE
039000*    LISTING, ONE PER FILE, FROM 3000-EDIT-ALL-MASTERS.
039100*-----------------------------------------------------------------
039200 01  ERROR-BANNER-LINE.
039300     05  FILLER                  PIC X(01)  VALUE SPACES.
039400     05  FILLER                  PIC X(30)
039500             VALUE "SHELFSYNC MASTER FILE EDIT - ".
039600     05  ERR-BANNER-FILE         PIC X(20)  VALUE SPACES.
039700     05  FILLER                  PIC X(81)  VALUE SPACES.
039800 01  ERROR-BANNER-RAW REDEFINES ERROR-BANNER-LINE
039900             PIC X(132).
040000*
040100*-----------------------------------------------------------------
040200*    COUNT-LINE - THE READ/ACCEPT/REJECT SUMMARY LINE PRINTED
040300*    ONCE PER MASTER FILE AT THE BOTTOM OF THE LISTING BY
040400*    8000-PRINT-RUN-TOTALS.  THE THREE ZZZ,ZZ9 EDIT FIELDS SUPPRESS
040500*    LEADING ZEROS THE SAME WAY THE SHOP HAS ALWAYS PRINTED
040600*    RECORD COUNTS.
040700*-----------------------------------------------------------------
040800 01  COUNT-LINE.
040900     05  FILLER                  PIC X(02)  VALUE SPACES.
041000     05  CNT-FILE-NAME           PIC X(16)  VALUE SPACES.
041100     05  FILLER                  PIC X(08)  VALUE "READ:   ".
041200     05  CNT-READ-EDIT           PIC ZZZ,ZZ9.
041300     05  FILLER                  PIC X(11)  VALUE "  ACCEPT:  ".
041400     05  CNT-ACCEPT-EDIT         PIC ZZZ,ZZ9.
041500     05  FILLER                  PIC X(11)  VALUE "  REJECT:  ".
041600     05  CNT-REJECT-EDIT         PIC ZZZ,ZZ9.
041700     05  FILLER                  PIC X(59)  VALUE SPACES.
041800*
041900*-----------------------------------------------------------------
042000*    MAINTENANCE-DELETE-REQUEST - THE HAND-OFF AREA FROM THE
042100*    ON-LINE MASTER MAINTENANCE STEP.  SEE THE BANNER OVER
042200*    4000-EDIT-DELETE-REQUEST FOR HOW AND WHEN THIS GETS
042300*    POPULATED.  MD-ENTITY-ID IS CARRIED NUMERIC SINCE COMPANY
042400*    AND WAREHOUSE KEYS ARE NUMERIC ON THIS SYSTEM - AN ITEM
042500*    DELETE REQUEST CAN STILL BE MOVED IN HERE (MD-IS-ITEM IS
042600*    DECLARED FOR COMPLETENESS AND TO MATCH THE SAME RECORD
042700*    LAYOUT INVENTORY-POST USES FOR ITS OWN COPY OF THIS AREA)
042800*    BUT THIS PROGRAM DOES NOT ACT ON MD-IS-ITEM - THAT LEG OF
042900*    RULE R1.5 IS CHECKED IN INVENTORY-POST, WHICH IS THE ONLY
043000*    PROGRAM THAT HAS THE BALANCE AND HISTORY DATA IT NEEDS.
043100*-----------------------------------------------------------------
043200 01  MAINTENANCE-DELETE-REQUEST.
043300     05  MD-ENTITY-TYPE          PIC X(10).
043400         88  MD-IS-COMPANY                  VALUE "COMPANY".
043500         88  MD-IS-ITEM                     VALUE "ITEM".
043600         88  MD-IS-WAREHOUSE                VALUE "WAREHOUSE".
043700     05  MD-ENTITY-ID            PIC 9(05).
043800     05  FILLER                  PIC X(15).
043900*
044000******************************************************************
044100 PROCEDURE DIVISION.
044200******************************************************************
044300*-----------------------------------------------------------------
044400*    MAIN LINE.  ACCEPT THE RUN DATE, BUILD THE CROSS-REFERENCE
044500*    TABLES IN PASS ONE, EDIT ALL FIVE MASTERS IN PASS TWO, THEN
044600*    RUN THE DELETE-MAINTENANCE EDIT (4000-EDIT-DELETE-REQUEST) NOW
044700*    THAT PASS TWO'S IN-USE FLAGS ARE COMPLETE, PRINT THE RUN
044800*    TOTALS AND CLOSE THE LISTING.  4000 IS A SEPARATE STEP RATHER
044900*    THAN PART OF PASS TWO ITSELF SINCE IT RUNS ONCE PER PROGRAM
045000*    RUN, NOT ONCE PER MASTER RECORD.
045100*    SCHEDULING NOTE - THIS PROGRAM IS THE FIRST STEP OF THE
045200*    NIGHTLY JOB STREAM, RUN AFTER THE HR AND PURCHASING FEEDS
045300*    HAVE LANDED BUT BEFORE INVENTORY-POST.  A NON-ZERO REJECT
045400*    COUNT DOES NOT STOP THE JOB STREAM - OPERATIONS HAS ALWAYS
045500*    LET INVENTORY-POST RUN AGAINST WHATEVER PASSED THIS EDIT,
045600*    RATHER THAN HOLDING THE WHOLE NIGHT'S PROCESSING FOR A
045700*    HANDFUL OF BAD MASTER RECORDS THAT WILL BE FIXED THE NEXT
045800*    BUSINESS DAY ANYWAY.
045900*-----------------------------------------------------------------
046000 1000-MASTER-VALIDATE.
046100     ACCEPT WS-RUN-DATE FROM DATE.
046200     PERFORM 2000-BUILD-XREF-TABLES  THRU 2000-EXIT.
046300     PERFORM 3000-EDIT-ALL-MASTERS   THRU 3000-EXIT.
046400     PERFORM 4000-EDIT-DELETE-REQUEST THRU 4000-EXIT.
046500     PERFORM 8000-PRINT-RUN-TOTALS   THRU 8000-EXIT.
046600     PERFORM 9000-CLOSE-ERRLIST      THRU 9000-EXIT.
046700     STOP RUN.
046800*-----------------------------------------------------------------
046900*    PASS ONE - LOAD THE EMPLOYEE AND WAREHOUSE ID TABLES SO
047000*    THE MUTUAL WAREHOUSE/EMPLOYEE REFERENCE CAN BE CHECKED IN
047100*    PASS TWO NO MATTER WHICH FILE IS READ FIRST.
047200*-----------------------------------------------------------------
047300 2000-BUILD-XREF-TABLES.
047400     OPEN INPUT EMPLOYEE-FILE.
047500     PERFORM 2100-LOAD-EMPLOYEE-IDS THRU 2100-EXIT
047600             UNTIL WS-EOF.
047700     CLOSE EMPLOYEE-FILE.
047800     MOVE "N" TO WS-EOF-SW.
047900     OPEN INPUT WAREHOUSE-FILE.
048000     PERFORM 2200-LOAD-WAREHOUSE-IDS THRU 2200-EXIT
048100             UNTIL WS-EOF.
048200     CLOSE WAREHOUSE-FILE.
048300     MOVE "N" TO WS-EOF-SW.
048400 2000-EXIT.
048500     EXIT.
048600*-----------------------------------------------------------------
048700*    LOAD ONE EMPLOYEE-ID ENTRY PER RECORD READ.  NO EDITING IS
048800*    DONE HERE - A BAD EMPLOYEE RECORD IS STILL A VALID CROSS-
048900*    REFERENCE TARGET UNTIL PASS TWO REJECTS IT, AND BY THEN THE
049000*    WAREHOUSE THAT POINTS AT IT MAY ALREADY HAVE BEEN EDITED.
049100*    THIS IS AN ACCEPTED LIMITATION - THE WAREHOUSE-MANAGER EDIT
049200*    ONLY CONFIRMS THE EMPLOYEE-ID EXISTS ON FILE, NOT THAT THE
049300*    EMPLOYEE RECORD ITSELF PASSED ITS OWN EDIT.
049400*-----------------------------------------------------------------
049500 2100-LOAD-EMPLOYEE-IDS.
049600     READ EMPLOYEE-FILE
049700             AT END MOVE "Y" TO WS-EOF-SW
049800             GO TO 2100-EXIT.
049900     ADD 1 TO WS-EM-TAB-COUNT.
050000     SET EM-IDX TO WS-EM-TAB-COUNT.
050100     MOVE EM-EMPLOYEE-ID TO EM-TAB-ID (EM-IDX).
050200 2100-EXIT.
050300     EXIT.
050400*-----------------------------------------------------------------
050500*    LOAD ONE WAREHOUSE-ID ENTRY PER RECORD READ.  SAME
050600*    LIMITATION AS 2100 ABOVE APPLIES TO THE EMPLOYEE'S ASSIGNED-
050700*    WAREHOUSE EDIT.
050800*-----------------------------------------------------------------
050900 2200-LOAD-WAREHOUSE-IDS.
051000     READ WAREHOUSE-FILE
051100             AT END MOVE "Y" TO WS-EOF-SW
051200             GO TO 2200-EXIT.
051300     ADD 1 TO WS-WH-TAB-COUNT.
051400     SET WH-IDX TO WS-WH-TAB-COUNT.
051500     MOVE WH-WAREHOUSE-ID TO WH-TAB-ID (WH-IDX).
051600 2200-EXIT.
051700     EXIT.
051800*-----------------------------------------------------------------
051900*    PASS TWO - RE-READ ALL FIVE MASTERS AND EDIT EVERY RECORD.
052000*    EACH FILE GETS ITS OWN BANNER LINE ON THE ERROR LISTING
052100*    BEFORE ITS FIRST RECORD IS READ, EVEN IF EVERY RECORD ON
052200*    THAT FILE PASSES ITS EDIT AND NOTHING ELSE PRINTS UNDER IT -
052300*    OPERATIONS WANTS TO SEE ALL FIVE FILE NAMES ON THE LISTING
052400*    EVERY NIGHT SO A MISSING SECTION MEANS THE FILE NEVER OPENED
052500*    RATHER THAN THAT IT HAD NO REJECTS.
052600*-----------------------------------------------------------------
052700 3000-EDIT-ALL-MASTERS.
052800     OPEN OUTPUT ERROR-LISTING.
052900     MOVE "COMPANY FILE"   TO ERR-BANNER-FILE.
053000     WRITE ERROR-LISTING-RECORD FROM ERROR-BANNER-LINE
053100             AFTER ADVANCING TOP-OF-FORM.
053200     OPEN INPUT COMPANY-FILE.
053300     PERFORM 3100-EDIT-COMPANY THRU 3100-EXIT UNTIL WS-EOF.
053400     CLOSE COMPANY-FILE.
053500     MOVE "N" TO WS-EOF-SW.
053600*
053700     MOVE "CATEGORY FILE"  TO ERR-BANNER-FILE.
053800     WRITE ERROR-LISTING-RECORD FROM ERROR-BANNER-LINE.
053900     OPEN INPUT CATEGORY-FILE.
054000     PERFORM 3200-EDIT-CATEGORY THRU 3200-EXIT UNTIL WS-EOF.
054100     CLOSE CATEGORY-FILE.
054200     MOVE "N" TO WS-EOF-SW.
054300*
054400     MOVE "ITEM FILE"      TO ERR-BANNER-FILE.
054500     WRITE ERROR-LISTING-RECORD FROM ERROR-BANNER-LINE.
054600     OPEN INPUT ITEM-FILE.
054700     PERFORM 3300-EDIT-ITEM THRU 3300-EXIT UNTIL WS-EOF.
054800     CLOSE ITEM-FILE.
054900     MOVE "N" TO WS-EOF-SW.
055000*
055100     MOVE "EMPLOYEE FILE"  TO ERR-BANNER-FILE.
055200     WRITE ERROR-LISTING-RECORD FROM ERROR-BANNER-LINE.
055300     OPEN INPUT EMPLOYEE-FILE.
055400     PERFORM 3400-EDIT-EMPLOYEE THRU 3400-EXIT UNTIL WS-EOF.
055500     CLOSE EMPLOYEE-FILE.
055600     MOVE "N" TO WS-EOF-SW.
055700*
055800     MOVE "WAREHOUSE FILE" TO ERR-BANNER-FILE.
055900     WRITE ERROR-LISTING-RECORD FROM ERROR-BANNER-LINE.
056000     OPEN INPUT WAREHOUSE-FILE.
056100     PERFORM 3500-EDIT-WAREHOUSE THRU 3500-EXIT UNTIL WS-EOF.
056200     CLOSE WAREHOUSE-FILE.
056300     MOVE "N" TO WS-EOF-SW.
056400 3000-EXIT.
056500     EXIT.
056600*-----------------------------------------------------------------
056700*    COMPANY EDIT (RULE R1.1) - COMPANY NAME IS THE ONLY REQUIRED
056800*    FIELD ON THIS MASTER.  AN ACCEPTED COMPANY IS ADDED TO
056900*    CM-ID-TABLE FOR THE ITEM-TO-COMPANY REFERENCE CHECK BELOW;
057000*    A REJECTED ONE IS NOT, SO AN ITEM CANNOT REFERENCE A
057100*    COMPANY THAT FAILED ITS OWN EDIT.
057200*    THE COMPANY MASTER IS THE SMALLEST OF THE FIVE - MOST
057300*    DISTRIBUTORS SHELFSYNC BUYS FROM HAVE BEEN ON FILE SINCE
057400*    THE ORIGINAL 1985 CONVERSION, AND NEW ENTRIES ARE RARE
057500*    ENOUGH THAT PURCHASING PHONES DATA ENTRY DIRECTLY RATHER
057600*    THAN GOING THROUGH A FORMAL FEED REQUEST.
057700*-----------------------------------------------------------------
057800 3100-EDIT-COMPANY.
057900     READ COMPANY-FILE
058000             AT END MOVE "Y" TO WS-EOF-SW
058100             GO TO 3100-EXIT.
058200     ADD 1 TO WS-CM-READ.
058300     MOVE "N" TO WS-REJECT-SW.
058400     MOVE SPACES TO WS-REJECT-REASON.
058500*    REQUIRED-FIELD CHECK - COMPANY NAME MUST BE PRESENT.
058600     IF CM-COMPANY-NAME = SPACES
058700         SET WS-RECORD-REJECTED TO TRUE
058800         MOVE "Company name is required" TO WS-REJECT-REASON
058900     END-IF.
059000     IF WS-RECORD-ACCEPTED
059100         ADD 1 TO WS-CM-ACCEPT
059200         ADD 1 TO WS-CM-TAB-COUNT
059300         SET CM-IDX TO WS-CM-TAB-COUNT
059400         MOVE CM-COMPANY-ID TO CM-TAB-ID (CM-IDX)
059500     ELSE
059600         ADD 1 TO WS-CM-REJECT
059700         MOVE "COMPANY"     TO ERR-FILE-TAG
059800         MOVE CM-COMPANY-ID TO ERR-KEY-VALUE
059900         MOVE WS-REJECT-REASON TO ERR-REASON
060000         WRITE ERROR-LISTING-RECORD FROM ERROR-DETAIL-LINE
060100     END-IF.
060200 3100-EXIT.
060300     EXIT.
060400*-----------------------------------------------------------------
060500*    CATEGORY EDIT (RULE R1.2) - CATEGORY NAME IS THE ONLY
060600*    REQUIRED FIELD.  SAME ACCEPT/TABLE-LOAD PATTERN AS COMPANY
060700*    ABOVE.
060800*    CATEGORIES ARE THE BROAD SHELF GROUPINGS PURCHASING USES
060900*    FOR REORDER PLANNING (STRATEGY, PUZZLE, CARD, PARTY, AND SO
061000*    ON) - NOT TO BE CONFUSED WITH THE MORE DETAILED SHELF-
061100*    LOCATION SCHEME THE WAREHOUSE SYSTEM USES ON ITS OWN SIDE.
061200*-----------------------------------------------------------------
061300 3200-EDIT-CATEGORY.
061400     READ CATEGORY-FILE
061500             AT END MOVE "Y" TO WS-EOF-SW
061600             GO TO 3200-EXIT.
061700     ADD 1 TO WS-CG-READ.
061800     MOVE "N" TO WS-REJECT-SW.
061900     MOVE SPACES TO WS-REJECT-REASON.
062000*    REQUIRED-FIELD CHECK - CATEGORY NAME MUST BE PRESENT.
062100     IF CG-CATEGORY-NAME = SPACES
062200         SET WS-RECORD-REJECTED TO TRUE
062300         MOVE "Category name is required" TO WS-REJECT-REASON
062400     END-IF.
062500     IF WS-RECORD-ACCEPTED
062600         ADD 1 TO WS-CG-ACCEPT
062700         ADD 1 TO WS-CG-TAB-COUNT
062800         SET CG-IDX TO WS-CG-TAB-COUNT
062900         MOVE CG-CATEGORY-ID TO CG-TAB-ID (CG-IDX)
063000     ELSE
063100         ADD 1 TO WS-CG-REJECT
063200         MOVE "CATEGORY"     TO ERR-FILE-TAG
063300         MOVE CG-CATEGORY-ID TO ERR-KEY-VALUE
063400         MOVE WS-REJECT-REASON TO ERR-REASON
063500         WRITE ERROR-LISTING-RECORD FROM ERROR-DETAIL-LINE
063600     END-IF.
063700 3200-EXIT.
063800     EXIT.
063900*-----------------------------------------------------------------
064000*    ITEM EDIT (RULE R1.3) - REQUIRED FIELDS, SKU UNIQUENESS
064100*    (SERIAL SEARCH OF THE SKU TABLE - IT IS NOT LOADED IN KEY
064200*    ORDER), THEN THE CATEGORY AND COMPANY REFERENCES (BINARY
064300*    SEARCH - THOSE TABLES CAME OFF FILES READ IN ASCENDING KEY
064400*    ORDER IN 3200/3100 ABOVE).  A ZERO CATEGORY-ID OR COMPANY-ID
064500*    MEANS THE ITEM DOES NOT CARRY THAT REFERENCE AND THE SEARCH
064600*    IS SKIPPED - BOTH REFERENCES ARE OPTIONAL ON THE ITEM
064700*    MASTER.  THE FIRST FAILING CHECK WINS; ONCE A RECORD IS
064800*    REJECTED THE REMAINING CHECKS ARE SKIPPED BY BRANCHING
064900*    STRAIGHT TO 3300-WRITE-RESULT.
065000*-----------------------------------------------------------------
065100 3300-EDIT-ITEM.
065200     READ ITEM-FILE
065300             AT END MOVE "Y" TO WS-EOF-SW
065400             GO TO 3300-EXIT.
065500     ADD 1 TO WS-IM-READ.
065600     MOVE "N" TO WS-REJECT-SW.
065700     MOVE SPACES TO WS-REJECT-REASON.
065800*    REQUIRED-FIELD CHECK - SKU, TITLE, WEIGHT AND CUBIC FEET.
065900     IF IM-SKU = SPACES OR IM-GAME-TITLE = SPACES
066000             OR IM-WEIGHT-LBS = ZERO OR IM-CUBIC-FEET = ZERO
066100         SET WS-RECORD-REJECTED TO TRUE
066200         MOVE "Sku, title, weight and cubic feet are required"
066300                 TO WS-REJECT-REASON
066400         GO TO 3300-WRITE-RESULT
066500     END-IF.
066600*    SKU UNIQUENESS - MUST NOT MATCH AN ITEM ALREADY ACCEPTED
066700*    EARLIER IN THIS RUN.
066800     PERFORM 3310-CHECK-SKU-UNIQUE THRU 3310-EXIT.
066900     IF WS-RECORD-REJECTED
067000         GO TO 3300-WRITE-RESULT
067100     END-IF.
067200*    CATEGORY REFERENCE - OPTIONAL; CHECKED ONLY WHEN PRESENT.
067300     SET CG-IDX TO 1.
067400     IF IM-CATEGORY-ID NOT = ZERO
067500         SEARCH ALL CG-ID-ENTRY
067600             AT END
067700                 SET WS-RECORD-REJECTED TO TRUE
067800                 MOVE "Category not found" TO WS-REJECT-REASON
067900             WHEN CG-TAB-ID (CG-IDX) = IM-CATEGORY-ID
068000                 CONTINUE
068100         END-SEARCH
068200     END-IF.
068300     IF WS-RECORD-REJECTED
068400         GO TO 3300-WRITE-RESULT
068500     END-IF.
068600*    COMPANY REFERENCE - OPTIONAL; CHECKED ONLY WHEN PRESENT.
068700*    WHEN A MATCH IS FOUND, CM-REFERENCED-BY-ITEM IS SET ON THAT
068800*    COMPANY'S TABLE ENTRY - THIS IS THE FLAG 4000-EDIT-DELETE-
068900*    REQUEST TESTS BELOW FOR THE COMPANY LEG OF RULE R1.5.
069000     SET CM-IDX TO 1.
069100     IF IM-COMPANY-ID NOT = ZERO
069200         SEARCH ALL CM-ID-ENTRY
069300             AT END
069400                 SET WS-RECORD-REJECTED TO TRUE
069500                 MOVE "Company not found" TO WS-REJECT-REASON
069600             WHEN CM-TAB-ID (CM-IDX) = IM-COMPANY-ID
069700                 SET CM-REFERENCED-BY-ITEM (CM-IDX) TO TRUE
069800         END-SEARCH
069900     END-IF.
070000 3300-WRITE-RESULT.
070100*    ACCEPTED ITEMS ARE ADDED TO THE SKU TABLE SO LATER ITEM
070200*    RECORDS IN THIS SAME RUN CAN BE CHECKED AGAINST THEM.
070300     IF WS-RECORD-ACCEPTED
070400         ADD 1 TO WS-IM-ACCEPT
070500         ADD 1 TO WS-SKU-TAB-COUNT
070600         SET SKU-IDX TO WS-SKU-TAB-COUNT
070700         MOVE IM-SKU TO SKU-TAB-VALUE (SKU-IDX)
070800     ELSE
070900         ADD 1 TO WS-IM-REJECT
071000         MOVE "ITEM"      TO ERR-FILE-TAG
071100         MOVE IM-ITEM-ID  TO ERR-KEY-VALUE
071200         MOVE WS-REJECT-REASON TO ERR-REASON
071300         WRITE ERROR-LISTING-RECORD FROM ERROR-DETAIL-LINE
071400     END-IF.
071500 3300-EXIT.
071600     EXIT.
071700*-----------------------------------------------------------------
071800*    SKU UNIQUENESS CHECK, CALLED FROM 3300 ABOVE.  THE SKU
071900*    TABLE IS LOADED IN THE ORDER ITEMS ARE READ, NOT IN SKU
072000*    ORDER, SO A SERIAL SEARCH (SEARCH ... VARYING) IS USED
072100*    RATHER THAN A BINARY SEARCH ALL.  AN EMPTY TABLE (FIRST
072200*    ITEM OF THE RUN) SKIPS THE SEARCH ENTIRELY SINCE SEARCH
072300*    VARYING WOULD OTHERWISE TEST THE UNUSED FIRST OCCURRENCE.
072400*-----------------------------------------------------------------
072500 3310-CHECK-SKU-UNIQUE.
072600     IF WS-SKU-TAB-COUNT = ZERO
072700         GO TO 3310-EXIT
072800     END-IF.
072900     SET SKU-IDX TO 1.
073000     SEARCH SKU-ENTRY VARYING SKU-IDX
073100         AT END NEXT SENTENCE
073200         WHEN SKU-TAB-VALUE (SKU-IDX) = IM-SKU
073300             SET WS-RECORD-REJECTED TO TRUE
073400             MOVE "SKU must be unique" TO WS-REJECT-REASON
073500     END-SEARCH.
073600 3310-EXIT.
073700     EXIT.
073800*-----------------------------------------------------------------
073900*    EMPLOYEE EDIT (RULE R1.4) - REQUIRED FIELDS, EMAIL
074000*    UNIQUENESS (SERIAL SEARCH, SAME REASON AS THE SKU TABLE
074100*    ABOVE), THEN THE ASSIGNED WAREHOUSE REFERENCE (BINARY
074200*    SEARCH OF THE TABLE BUILT IN PASS ONE, SO IT DOES NOT
074300*    MATTER WHETHER THE EMPLOYEE OR WAREHOUSE FILE WAS READ
074400*    FIRST THIS RUN).  EMAIL IS AN OPTIONAL FIELD - THE
074500*    UNIQUENESS CHECK IS SKIPPED WHEN IT IS BLANK.
074600*    THE EMPLOYEE MASTER IS FED FROM THE HR SYSTEM NIGHTLY, NOT
074700*    MAINTAINED DIRECTLY BY SHELFSYNC DATA ENTRY - THIS IS WHY
074800*    EMPLOYEE-ID CARRIES THE HR SYSTEM'S OWN TEXT KEY RATHER
074900*    THAN A SHELFSYNC-ASSIGNED NUMBER (SEE THE 02-11-93 CHANGE
075000*    LOG ENTRY ABOVE).  A REJECTED EMPLOYEE RECORD MEANS THE HR
075100*    FEED ITSELF HAS A DATA PROBLEM, NOT A SHELFSYNC ONE.
075200*-----------------------------------------------------------------
075300 3400-EDIT-EMPLOYEE.
075400     READ EMPLOYEE-FILE
075500             AT END MOVE "Y" TO WS-EOF-SW
075600             GO TO 3400-EXIT.
075700     ADD 1 TO WS-EM-READ.
075800     MOVE "N" TO WS-REJECT-SW.
075900     MOVE SPACES TO WS-REJECT-REASON.
076000*    REQUIRED-FIELD CHECK - FIRST NAME, LAST NAME, PHONE.
076100     IF EM-FIRST-NAME = SPACES OR EM-LAST-NAME = SPACES
076200             OR EM-PHONE = SPACES
076300         SET WS-RECORD-REJECTED TO TRUE
076400         MOVE "First name, last name and phone are required"
076500                 TO WS-REJECT-REASON
076600         GO TO 3400-WRITE-RESULT
076700     END-IF.
076800*    EMAIL UNIQUENESS - OPTIONAL FIELD, CHECKED ONLY IF PRESENT.
076900     IF EM-EMAIL NOT = SPACES
077000         PERFORM 3410-CHECK-EMAIL-UNIQUE THRU 3410-EXIT
077100     END-IF.
077200     IF WS-RECORD-REJECTED
077300         GO TO 3400-WRITE-RESULT
077400     END-IF.
077500*    ASSIGNED-WAREHOUSE REFERENCE - OPTIONAL.  ON A MATCH,
077600*    WH-REFERENCED-BY-EMPLOYEE IS SET ON THAT WAREHOUSE'S TABLE
077700*    ENTRY - THE FLAG 4000-EDIT-DELETE-REQUEST TESTS BELOW FOR
077800*    THE WAREHOUSE-BY-EMPLOYEE LEG OF RULE R1.5.
077900     IF EM-ASSIGNED-WH-ID NOT = ZERO
078000         SET WH-IDX TO 1
078100         SEARCH ALL WH-ID-ENTRY
078200             AT END
078300                 SET WS-RECORD-REJECTED TO TRUE
078400                 MOVE "Warehouse not found" TO WS-REJECT-REASON
078500             WHEN WH-TAB-ID (WH-IDX) = EM-ASSIGNED-WH-ID
078600                 SET WH-REFERENCED-BY-EMPLOYEE (WH-IDX) TO TRUE
078700         END-SEARCH
078800     END-IF.
078900 3400-WRITE-RESULT.
079000*    ACCEPTED EMPLOYEES WITH A NON-BLANK EMAIL ARE ADDED TO THE
079100*    EMAIL TABLE SO LATER EMPLOYEE RECORDS THIS RUN CAN BE
079200*    CHECKED AGAINST THEM.
079300     IF WS-RECORD-ACCEPTED
079400         ADD 1 TO WS-EM-ACCEPT
079500         IF EM-EMAIL NOT = SPACES
079600             ADD 1 TO WS-EMAIL-TAB-COUNT
079700             SET EMAIL-IDX TO WS-EMAIL-TAB-COUNT
079800             MOVE EM-EMAIL TO EMAIL-TAB-VALUE (EMAIL-IDX)
079900         END-IF
080000     ELSE
080100         ADD 1 TO WS-EM-REJECT
080200         MOVE "EMPLOYEE"    TO ERR-FILE-TAG
080300         MOVE EM-EMPLOYEE-ID TO ERR-KEY-VALUE
080400         MOVE WS-REJECT-REASON TO ERR-REASON
080500         WRITE ERROR-LISTING-RECORD FROM ERROR-DETAIL-LINE
080600     END-IF.
080700 3400-EXIT.
080800     EXIT.
080900*-----------------------------------------------------------------
081000*    EMAIL UNIQUENESS CHECK, CALLED FROM 3400 ABOVE.  SAME
081100*    SERIAL-SEARCH REASONING AS 3310-CHECK-SKU-UNIQUE - THE
081200*    EMAIL TABLE IS IN READ ORDER, NOT EMAIL ORDER.
081300*-----------------------------------------------------------------
081400 3410-CHECK-EMAIL-UNIQUE.
081500     IF WS-EMAIL-TAB-COUNT = ZERO
081600         GO TO 3410-EXIT
081700     END-IF.
081800     SET EMAIL-IDX TO 1.
081900     SEARCH EMAIL-ENTRY VARYING EMAIL-IDX
082000         AT END NEXT SENTENCE
082100         WHEN EMAIL-TAB-VALUE (EMAIL-IDX) = EM-EMAIL
082200             SET WS-RECORD-REJECTED TO TRUE
082300             MOVE "Email must be unique" TO WS-REJECT-REASON
082400     END-SEARCH.
082500 3410-EXIT.
082600     EXIT.
082700*-----------------------------------------------------------------
082800*    WAREHOUSE EDIT - REQUIRED FIELDS, THEN THE MANAGER
082900*    REFERENCE (BINARY SEARCH OF THE EMPLOYEE TABLE BUILT IN
083000*    PASS ONE).  THE MANAGER REFERENCE IS OPTIONAL - A NEW
083100*    WAREHOUSE MAY NOT HAVE A MANAGER ASSIGNED YET.
083200*    WAREHOUSE RECORDS ARE ADDED RARELY - FACILITIES OPENS A NEW
083300*    DISTRIBUTION CENTER MAYBE ONCE EVERY FEW YEARS - BUT THE
083400*    MAXIMUM CAPACITY FIGURE ON EACH ONE IS RECHECKED PERIODICALLY
083500*    AGAINST THE BUILDING'S ACTUAL RACKING PLAN, SINCE THAT IS
083600*    THE FIGURE THE CAPACITY REPORT IN INVENTORY-POST MEASURES
083700*    UTILIZATION AGAINST.
083800*-----------------------------------------------------------------
083900 3500-EDIT-WAREHOUSE.
084000     READ WAREHOUSE-FILE
084100             AT END MOVE "Y" TO WS-EOF-SW
084200             GO TO 3500-EXIT.
084300     ADD 1 TO WS-WH-READ.
084400     MOVE "N" TO WS-REJECT-SW.
084500     MOVE SPACES TO WS-REJECT-REASON.
084600*    REQUIRED-FIELD CHECK - WAREHOUSE NAME AND MAXIMUM CAPACITY.
084700     IF WH-WH-NAME = SPACES OR WH-MAX-CAP-CUFT = ZERO
084800         SET WS-RECORD-REJECTED TO TRUE
084900         MOVE "Warehouse name and maximum capacity are required"
085000                 TO WS-REJECT-REASON
085100         GO TO 3500-WRITE-RESULT
085200     END-IF.
085300*    MANAGER REFERENCE - OPTIONAL; CHECKED ONLY WHEN PRESENT.
085400     IF WH-MANAGER-EMP-ID NOT = SPACES
085500         SET EM-IDX TO 1
085600         SEARCH ALL EM-ID-ENTRY
085700             AT END
085800                 SET WS-RECORD-REJECTED TO TRUE
085900                 MOVE "Manager employee not found"
086000                         TO WS-REJECT-REASON
086100             WHEN EM-TAB-ID (EM-IDX) = WH-MANAGER-EMP-ID
086200                 CONTINUE
086300         END-SEARCH
086400     END-IF.
086500 3500-WRITE-RESULT.
086600     IF WS-RECORD-ACCEPTED
086700         ADD 1 TO WS-WH-ACCEPT
086800     ELSE
086900         ADD 1 TO WS-WH-REJECT
087000         MOVE "WAREHOUSE"     TO ERR-FILE-TAG
087100         MOVE WH-WAREHOUSE-ID TO ERR-KEY-VALUE
087200         MOVE WS-REJECT-REASON TO ERR-REASON
087300         WRITE ERROR-LISTING-RECORD FROM ERROR-DETAIL-LINE
087400     END-IF.
087500 3500-EXIT.
087600     EXIT.
087700*-----------------------------------------------------------------
087800*    DELETE PROTECTION (RULE R1.5).  MAINTENANCE DELETE REQUESTS
087900*    ARE NOT PART OF THE NIGHTLY BATCH FILE SET - THIS PARAGRAPH
088000*    IS CARRIED FOR THE ON-LINE MAINTENANCE STEP, WHICH MOVES A
088100*    REQUEST INTO MAINTENANCE-DELETE-REQUEST AND SETS
088200*    WS-DELETE-MAINT-PRESENT TO "Y" BEFORE CALLING IT.  IDLE ON
088300*    A NIGHTLY RUN, WHERE THE SWITCH STAYS "N".  CM-TAB-IN-USE
088400*    AND WH-TAB-IN-USE ARE SET DURING 3300-EDIT-ITEM AND
088500*    3400-EDIT-EMPLOYEE ABOVE AS EACH MASTER PASSES ITS EDITS,
088600*    SO A COMPANY OR WAREHOUSE ONLY LOOKS "IN USE" HERE IF THE
088700*    REFERRING RECORD WAS ITSELF GOOD.
088800*
088900*    RULE R1.5 HAS FOUR LEGS ACROSS THREE ENTITY TYPES:
089000*      COMPANY   - REFERENCED BY ANY ITEM.
089100*      ITEM      - REFERENCED BY ANY BALANCE OR HISTORY RECORD.
089200*      WAREHOUSE - REFERENCED BY ANY EMPLOYEE ASSIGNMENT, OR
089300*                  REFERENCED BY ANY BALANCE RECORD.
089400*    THIS PARAGRAPH ONLY COVERS THE TWO LEGS THIS PROGRAM CAN
089500*    SEE FROM THE FIVE MASTER FILES IT OPENS - COMPANY-
089600*    REFERENCED-BY-ITEM, AND WAREHOUSE-REFERENCED-BY-EMPLOYEE-
089700*    ASSIGNMENT.  THE ITEM LEG AND THE WAREHOUSE-BY-BALANCE LEG
089800*    DEPEND ON THE BALANCE AND HISTORY FILES, WHICH BELONG TO
089900*    THE INVENTORY-POST RUN, NOT THIS ONE - AN ITEM OR WAREHOUSE
090000*    DELETE REQUEST IS PASSED THROUGH UNCHECKED HERE FOR THOSE
090100*    TWO LEGS AND CHECKED THERE INSTEAD, BY INVENTORY-POST'S OWN
090200*    4500-EDIT-DELETE-REQUEST/4510-CHECK-ITEM-IN-BALANCE/4520-
090300*    CHECK-WAREHOUSE-IN-BALANCE, AGAINST THE BALANCE TABLE AND
090400*    THE HISTORY-SEEN FLAG THAT PROGRAM ALREADY BUILDS FOR
090500*    ITSELF WHILE POSTING THE NIGHT'S TRANSACTIONS.
090600*-----------------------------------------------------------------
090700 4000-EDIT-DELETE-REQUEST.
090800     IF NOT DELETE-MAINT-RUN
090900         GO TO 4000-EXIT
091000     END-IF.
091100     MOVE "N" TO WS-REJECT-SW.
091200*    COMPANY LEG - REJECT IF ANY ACCEPTED ITEM POINTS AT IT.
091300     IF MD-IS-COMPANY
091400         SET CM-IDX TO 1
091500         SEARCH ALL CM-ID-ENTRY
091600             AT END NEXT SENTENCE
091700             WHEN CM-TAB-ID (CM-IDX) = MD-ENTITY-ID
091800                 IF CM-REFERENCED-BY-ITEM (CM-IDX)
091900                     SET WS-RECORD-REJECTED TO TRUE
092000                     MOVE "Company is in use, cannot delete"
092100                             TO WS-REJECT-REASON
092200                 END-IF
092300         END-SEARCH
092400     END-IF.
092500*    WAREHOUSE LEG (EMPLOYEE-ASSIGNMENT HALF) - REJECT IF ANY
092600*    ACCEPTED EMPLOYEE IS ASSIGNED TO IT.  THE OTHER HALF OF
092700*    THIS LEG (REFERENCED BY A BALANCE RECORD) IS CHECKED BY
092800*    INVENTORY-POST, AS EXPLAINED IN THE BANNER ABOVE.
092900     IF MD-IS-WAREHOUSE
093000         SET WH-IDX TO 1
093100         SEARCH ALL WH-ID-ENTRY
093200             AT END NEXT SENTENCE
093300             WHEN WH-TAB-ID (WH-IDX) = MD-ENTITY-ID
093400                 IF WH-REFERENCED-BY-EMPLOYEE (WH-IDX)
093500                     SET WS-RECORD-REJECTED TO TRUE
093600                     MOVE "Warehouse is in use, cannot delete"
093700                             TO WS-REJECT-REASON
093800                 END-IF
093900         END-SEARCH
094000     END-IF.
094100 4000-EXIT.
094200     EXIT.
094300*-----------------------------------------------------------------
094400*    PRINT THE FIVE READ/ACCEPT/REJECT LINES AT THE BOTTOM OF THE
094500*    LISTING, ONE PER MASTER FILE, IN THE SAME ORDER THE FILES
094600*    WERE EDITED ABOVE.
094700*    OPERATIONS RECONCILES THESE FIVE READ COUNTS EACH MORNING
094800*    AGAINST THE FILE-RECEIPT LOG PRODUCED WHEN THE FEEDS ARRIVE
094900*    OVERNIGHT - A READ COUNT THAT DOES NOT MATCH THE RECEIVED
095000*    RECORD COUNT MEANS THE FEED WAS TRUNCATED OR DUPLICATED
095100*    BEFORE THIS PROGRAM EVER SAW IT, WHICH IS AN OPERATIONS
095200*    PROBLEM TO CHASE DOWN WITH THE SENDING SYSTEM, NOT SOMETHING
095300*    THIS PROGRAM CAN DETECT OR CORRECT ON ITS OWN.
095400*-----------------------------------------------------------------
095500 8000-PRINT-RUN-TOTALS.
095600     MOVE SPACES TO ERROR-LISTING-RECORD.
095700     WRITE ERROR-LISTING-RECORD AFTER ADVANCING 2 LINES.
095800     MOVE "COMPANY MASTER  " TO CNT-FILE-NAME.
095900     MOVE WS-CM-READ   TO CNT-READ-EDIT.
096000     MOVE WS-CM-ACCEPT TO CNT-ACCEPT-EDIT.
096100     MOVE WS-CM-REJECT TO CNT-REJECT-EDIT.
096200     WRITE ERROR-LISTING-RECORD FROM COUNT-LINE.
096300     MOVE "CATEGORY MASTER" TO CNT-FILE-NAME.
096400     MOVE WS-CG-READ   TO CNT-READ-EDIT.
096500     MOVE WS-CG-ACCEPT TO CNT-ACCEPT-EDIT.
096600     MOVE WS-CG-REJECT TO CNT-REJECT-EDIT.
096700     WRITE ERROR-LISTING-RECORD FROM COUNT-LINE.
096800     MOVE "ITEM MASTER     " TO CNT-FILE-NAME.
096900     MOVE WS-IM-READ   TO CNT-READ-EDIT.
097000     MOVE WS-IM-ACCEPT TO CNT-ACCEPT-EDIT.
097100     MOVE WS-IM-REJECT TO CNT-REJECT-EDIT.
097200     WRITE ERROR-LISTING-RECORD FROM COUNT-LINE.
097300     MOVE "EMPLOYEE MASTER " TO CNT-FILE-NAME.
097400     MOVE WS-EM-READ   TO CNT-READ-EDIT.
097500     MOVE WS-EM-ACCEPT TO CNT-ACCEPT-EDIT.
097600     MOVE WS-EM-REJECT TO CNT-REJECT-EDIT.
097700     WRITE ERROR-LISTING-RECORD FROM COUNT-LINE.
097800     MOVE "WAREHOUSE MASTER" TO CNT-FILE-NAME.
097900     MOVE WS-WH-READ   TO CNT-READ-EDIT.
098000     MOVE WS-WH-ACCEPT TO CNT-ACCEPT-EDIT.
098100     MOVE WS-WH-REJECT TO CNT-REJECT-EDIT.
098200     WRITE ERROR-LISTING-RECORD FROM COUNT-LINE.
098300 8000-EXIT.
098400     EXIT.
098500*-----------------------------------------------------------------
098600*    CLOSE THE REJECT LISTING.  NOTHING ELSE TO CLEAN UP - ALL
098700*    FIVE MASTER FILES ARE ALREADY CLOSED BY 3000-EDIT-ALL-
098800*    MASTERS AS EACH ONE FINISHES ITS PASS.
098900*-----------------------------------------------------------------
099000 9000-CLOSE-ERRLIST.
099100     CLOSE ERROR-LISTING.
099200 9000-EXIT.
099300     EXIT.
