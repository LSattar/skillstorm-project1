000100******************************************************************WHSE001
000200*                                                                  WHSE002
000300*    WHSEREC  -  WAREHOUSE SITE MASTER RECORD                      WHSE003
000400*                                                                  WHSE004
000500*    ONE RECORD PER WAREHOUSE SITE.  LINE SEQUENTIAL, FIXED        WHSE005
000600*    LENGTH 168, READ ASCENDING BY WH-WAREHOUSE-ID.  WH-MANAGER-   WHSE006
000700*    EMP-ID IS SPACES WHEN THE SITE HAS NO MANAGER ON RECORD.      WHSE007
000800*    THE TRAILING FILLER IS RESERVED FOR THE SECOND ADDRESS LINE   WHSE008
000900*    THE FACILITIES GROUP HAS BEEN ASKING FOR SINCE 1990 AND       WHSE009
001000*    HAS NEVER GOTTEN AROUND TO FUNDING.                           WHSE010
001100*                                                                  WHSE011
001200*    03-14-85  RJH  ORIGINAL LAYOUT.  TICKET DP-0114.               WHSE012
001300*    05-30-90  RJH  ADDED WH-MANAGER-EMP-ID AT FACILITIES'         WHSE013
001400*                   REQUEST.  TICKET DP-0602.                      WHSE014
001500*    02-11-93  TLK  WIDENED WH-MANAGER-EMP-ID FROM 9(05) TO X(36)  WHSE015
001600*                   TO MATCH THE NEW HR EMPLOYEE-ID FORM.          WHSE016
001700*                   TICKET DP-1140.                                WHSE017
001800*    07-19-99  MFO  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.        WHSE018
001900*                   TICKET DP-1902.                                WHSE019
002000******************************************************************WHSE020
002100 01  WH-WAREHOUSE-RECORD.                                          WHSE021
002200     05  WH-WAREHOUSE-ID         PIC 9(05).                        WHSE022
002300     05  WH-WH-NAME              PIC X(25).                        WHSE023
002400     05  WH-ADDRESS              PIC X(30).                        WHSE024
002500     05  WH-CITY                 PIC X(20).                        WHSE025
002600     05  WH-STATE                PIC X(02).                        WHSE026
002700     05  WH-ZIP                  PIC X(10).                        WHSE027
002800     05  WH-MANAGER-EMP-ID       PIC X(36).                        WHSE028
002900     05  WH-MAX-CAP-CUFT         PIC 9(07)V999.                    WHSE029
003000     05  FILLER                  PIC X(30).                        WHSE030
