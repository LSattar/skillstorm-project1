000100******************************************************************EMPL001
000200*                                                                  EMPL002
000300*    EMPLREC  -  EMPLOYEE MASTER RECORD                            EMPL003
000400*                                                                  EMPL005
000500*    ONE RECORD PER SHELFSYNC EMPLOYEE.  LINE SEQUENTIAL, FIXED    EMPL006
000600*    LENGTH 126, READ ASCENDING BY EM-EMPLOYEE-ID.  THE KEY IS     EMPL007
000700*    CARRIED AS TEXT (UUID FORM) - IT IS NOT A NUMBER AND MUST     EMPL008
000800*    NOT BE MOVED TO A NUMERIC PICTURE.  EM-ASSIGNED-WH-ID IS      EMPL009
000900*    ZERO WHEN THE EMPLOYEE HAS NO HOME WAREHOUSE.                 EMPL010
001000*                                                                  EMPL011
001100*    03-14-85  RJH  ORIGINAL LAYOUT.  TICKET DP-0114.               EMPL012
001200*    02-11-93  TLK  WIDENED EM-EMPLOYEE-ID FROM 9(05) TO X(36)     EMPL013
001300*                   TO CARRY THE NEW HR SYSTEM'S ID FORMAT.        EMPL014
001400*                   TICKET DP-1140.                                EMPL015
001500*    07-19-99  MFO  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.        EMPL016
001600*                   TICKET DP-1902.                                EMPL017
001700******************************************************************EMPL018
001800 01  EM-EMPLOYEE-RECORD.                                           EMPL019
001900     05  EM-EMPLOYEE-ID          PIC X(36).                        EMPL020
002000     05  EM-FIRST-NAME           PIC X(20).                        EMPL021
002100     05  EM-LAST-NAME            PIC X(20).                        EMPL022
002200     05  EM-PHONE                PIC X(15).                        EMPL023
002300     05  EM-EMAIL                PIC X(30).                        EMPL024
002400     05  EM-ASSIGNED-WH-ID       PIC 9(05).                        EMPL025
