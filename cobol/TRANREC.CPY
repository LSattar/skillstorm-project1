000100****************************************************************** TRAN001
000200*                                                                  TRAN002
000300*    TRANREC  -  INVENTORY MOVEMENT TRANSACTION RECORD             TRAN003
000400*                                                                  TRAN004
000500*    ONE RECORD PER MOVEMENT (RECEIPT, SHIPMENT, TRANSFER OR       TRAN005
000600*    ADJUSTMENT).  LINE SEQUENTIAL, ASCENDING BY TR-TRANS-ID,      TRAN006
000700*    WHICH FOLLOWS OCCURRENCE TIME.  TR-FROM-WH-ID AND             TRAN007
000800*    TR-TO-WH-ID ARE ZERO WHEN THE OTHER SIDE OF THE MOVEMENT      TRAN008
000900*    IS OUTSIDE SHELFSYNC (A VENDOR RECEIPT OR A CUSTOMER SHIP).   TRAN009
001000*    TR-PERFORMED-BY IS SPACES WHEN THE OPERATOR IS NOT KNOWN.     TRAN010
001100*    TR-OCCURRED-DTL BELOW BREAKS OUT TR-OCCURRED-AT FOR THE       TRAN011
001200*    REJECTED-TRANSACTION DISPLAY LINE - SEE 3120-DISPLAY-REJECT-  TRAN012
001300*    LINE IN INVENTORY-POST.                                       TRAN013
001400*                                                                  TRAN014
001500*    11-08-88  RJH  ORIGINAL LAYOUT FOR THE NIGHTLY POSTING RUN.   TRAN015
001600*                   TICKET DP-0410.                                TRAN016
001700*    04-02-96  TLK  ADDED TR-REASON FOR THE ADJUSTMENT AUDIT       TRAN017
001800*                   PROJECT.  TICKET DP-1670.                      TRAN018
001900*    07-19-99  MFO  Y2K REVIEW - TR-OCCURRED-AT ALREADY CARRIES    TRAN019
002000*                   A 4-DIGIT YEAR, NO CHANGE.  TICKET DP-1902.    TRAN020
002100****************************************************************** TRAN021
002200 01  TR-TRANSACTION-RECORD.                                        TRAN022
002300     05  TR-TRANS-ID             PIC 9(07).                        TRAN023
002400     05  TR-ITEM-ID              PIC 9(05).                        TRAN024
002500     05  TR-FROM-WH-ID           PIC 9(05).                        TRAN025
002600     05  TR-TO-WH-ID             PIC 9(05).                        TRAN026
002700     05  TR-QTY-CHANGE           PIC S9(07).                       TRAN027
002800     05  TR-TRANS-TYPE           PIC X(10).                        TRAN028
002900         88  TR-TYPE-INBOUND         VALUE "INBOUND   ".           TRAN029
003000         88  TR-TYPE-OUTBOUND        VALUE "OUTBOUND  ".           TRAN030
003100         88  TR-TYPE-TRANSFER        VALUE "TRANSFER  ".           TRAN031
003200         88  TR-TYPE-ADJUSTMENT      VALUE "ADJUSTMENT".           TRAN032
003300     05  TR-REASON               PIC X(30).                        TRAN033
003400     05  TR-OCCURRED-AT          PIC X(19).                        TRAN034
003500     05  TR-PERFORMED-BY         PIC X(36).                        TRAN035
003600 01  TR-OCCURRED-DTL REDEFINES TR-OCCURRED-AT.                     TRAN036
003700     05  TR-OCC-YEAR             PIC 9(04).                        TRAN037
003800     05  FILLER                  PIC X(01).                        TRAN038
003900     05  TR-OCC-MONTH            PIC 9(02).                        TRAN039
004000     05  FILLER                  PIC X(01).                        TRAN040
004100     05  TR-OCC-DAY              PIC 9(02).                        TRAN041
004200     05  FILLER                  PIC X(01).                        TRAN042
004300     05  TR-OCC-HOUR             PIC 9(02).                        TRAN043
004400     05  FILLER                  PIC X(01).                        TRAN044
004500     05  TR-OCC-MINUTE           PIC 9(02).                        TRAN045
004600     05  FILLER                  PIC X(01).                        TRAN046
004700     05  TR-OCC-SECOND           PIC 9(02).                        TRAN047
