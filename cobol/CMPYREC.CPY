000100******************************************************************CMPY001
000200*                                                                  CMPY002
000300*    CMPYREC  -  SUPPLIER COMPANY MASTER RECORD                    CMPY003
000400*                                                                  CMPY004
000500*    ONE RECORD PER SUPPLIER COMPANY.  RECORD IS LINE SEQUENTIAL,  CMPY005
000600*    FIXED LENGTH 110, READ ASCENDING BY CM-COMPANY-ID.  BUILT     CMPY006
000700*    INTO A TABLE AND SEARCHED BY SEARCH ALL (BINARY SEARCH) -     CMPY007
000800*    NO INDEXED FILE ORGANIZATION IS USED FOR THIS MASTER.         CMPY008
000900*                                                                  CMPY009
001000*    03-14-85  RJH  ORIGINAL LAYOUT FOR SHELFSYNC MASTER FILE      CMPY010
001100*                   CONVERSION PROJECT, TICKET DP-0114.            CMPY011
001200*    09-02-91  TLK  ADDED CM-CONTACT-PERSON PER PURCHASING DEPT    CMPY012
001300*                   REQUEST, TICKET DP-0871.                       CMPY013
001400*    07-19-99  MFO  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,    CMPY014
001500*                   NO CHANGE REQUIRED.  TICKET DP-1902.           CMPY015
001600******************************************************************CMPY016
001700 01  CM-COMPANY-RECORD.                                            CMPY017
001800     05  CM-COMPANY-ID           PIC 9(05).                        CMPY018
001900     05  CM-COMPANY-NAME         PIC X(30).                        CMPY019
002000     05  CM-PHONE                PIC X(15).                        CMPY020
002100     05  CM-EMAIL                PIC X(30).                        CMPY021
002200     05  CM-CONTACT-PERSON       PIC X(30).                        CMPY022
