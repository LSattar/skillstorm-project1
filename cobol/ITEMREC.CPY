000100******************************************************************ITEM001
000200*                                                                  ITEM002
000300*    ITEMREC  -  PRODUCT ITEM MASTER RECORD                        ITEM003
000400*                                                                  ITEM004
000500*    ONE RECORD PER STOCKED PRODUCT.  LINE SEQUENTIAL, FIXED       ITEM005
000600*    LENGTH 77, READ ASCENDING BY IM-ITEM-ID.  IM-CATEGORY-ID      ITEM006
000700*    AND IM-COMPANY-ID ARE ZERO WHEN THE ITEM HAS NO CATEGORY OR   ITEM007
000800*    NO SUPPLYING COMPANY ON FILE.                                 ITEM008
000900*                                                                  ITEM009
001000*    03-14-85  RJH  ORIGINAL LAYOUT.  TICKET DP-0114.               ITEM010
001100*    11-08-88  RJH  ADDED IM-CUBIC-FEET FOR WAREHOUSE SLOTTING     ITEM011
001200*                   PROJECT.  TICKET DP-0410.                      ITEM012
001300*    07-19-99  MFO  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.        ITEM013
001400*                   TICKET DP-1902.                                ITEM014
001500******************************************************************ITEM015
001600 01  IM-ITEM-RECORD.                                               ITEM016
001700     05  IM-ITEM-ID              PIC 9(05).                        ITEM017
001800     05  IM-SKU                  PIC X(12).                        ITEM018
001900     05  IM-GAME-TITLE           PIC X(30).                        ITEM019
002000     05  IM-CATEGORY-ID          PIC 9(05).                        ITEM020
002100     05  IM-COMPANY-ID           PIC 9(05).                        ITEM021
002200     05  IM-WEIGHT-LBS           PIC 9(05)V99.                     ITEM022
002300     05  IM-CUBIC-FEET           PIC 9(05)V999.                    ITEM023
002400     05  FILLER                  PIC X(05).                        ITEM024
