000100******************************************************************CATG001
000200*                                                                  CATG002
000300*    CATGREC  -  ITEM CATEGORY MASTER RECORD                       CATG003
000400*                                                                  CATG004
000500*    ONE RECORD PER PRODUCT CATEGORY (BOARD GAME, MINIATURE,       CATG005
000600*    CCG BOOSTER, ETC).  LINE SEQUENTIAL, FIXED LENGTH 30,         CATG006
000700*    READ ASCENDING BY CG-CATEGORY-ID.                             CATG007
000800*                                                                  CATG008
000900*    03-14-85  RJH  ORIGINAL LAYOUT.  TICKET DP-0114.               CATG009
001000*    07-19-99  MFO  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.        CATG010
001100*                   TICKET DP-1902.                                CATG011
001200******************************************************************CATG012
001300 01  CG-CATEGORY-RECORD.                                           CATG013
001400     05  CG-CATEGORY-ID          PIC 9(05).                        CATG014
001500     05  CG-CATEGORY-NAME        PIC X(25).                        CATG015
