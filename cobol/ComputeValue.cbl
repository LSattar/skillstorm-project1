000100******************************************************************
000200*                                                                 *
000300*    COMPUTE-VALUE                                                *
000400*                                                                 *
000500*    SMALL SUBPROGRAM CALLED BY INVENTORY-POST TO COMPUTE THE     *
000600*    CUBIC-FOOTAGE OCCUPIED BY ONE LINE OF A WAREHOUSE CAPACITY   *
000700*    REPORT - ON-HAND QUANTITY TIMES THE ITEM'S CUBIC FEET,       *
000800*    ROUNDED TO THREE DECIMAL PLACES (RULE R4.1).  KEPT AS ITS    *
000900*    OWN LOAD MODULE SO THE ROUNDING RULE LIVES IN ONE PLACE.     *
001000*                                                                 *
001100******************************************************************
001200*    CHANGE LOG                                                  *
001300*    ----------                                                  *
001400*    11-08-88  RJH  ORIGINAL PROGRAM, WRITTEN FOR THE NIGHTLY     *
001500*                   POSTING RUN.  TICKET DP-0410.                 *
001600*    07-19-99  MFO  Y2K REVIEW.  NO DATE FIELDS IN THIS MODULE.   *
001700*                   NO CHANGE.  TICKET DP-1902.                   *
001800*    06-04-04  DKS  CHANGED FROM QUANTITY-TIMES-UNIT-PRICE TO     *
001900*                   QUANTITY-TIMES-CUBIC-FEET WHEN THE CAPACITY   *
002000*                   REPORT REPLACED THE OLD DOLLAR-VALUE REPORT.  *
002100*                   TICKET DP-2201.                               *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     COMPUTE-VALUE.
002500 AUTHOR.         R. J. HALVERSEN.
002600 INSTALLATION.   SHELFSYNC DISTRIBUTION - DATA PROCESSING.
002700 DATE-WRITTEN.   11/08/88.
002800 DATE-COMPILED.
002900 SECURITY.       SHELFSYNC INTERNAL USE ONLY.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.    IBM-4341.
003400 OBJECT-COMPUTER.    IBM-4341.
003410 SPECIAL-NAMES.
003420     C01 IS TOP-OF-FORM.
003500******************************************************************
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 01  WS-WORK-FIELDS.
003900     05  WS-EXTENDED-CUFT       PIC S9(09)V9(06).
003910*    RAW BYTE VIEW OF THE WORK FIELD - CARRIED FROM THE OLD
003920*    TEST REGION DUMP FORMATTER, WHICH WANTED A STRAIGHT
003930*    CHARACTER PICTURE RATHER THAN THE SIGNED NUMERIC ONE.
003940 01  WS-EXTENDED-CUFT-RAW REDEFINES WS-WORK-FIELDS
003950             PIC X(15).
004000*-----------------------------------------------------------------
004100 LINKAGE SECTION.
004200 01  LINK-PARAMETERS.
004300     05  LS-QUANTITY            PIC S9(07).
004310     05  LS-CUBIC-FEET          PIC 9(05)V999.
004320     05  LS-CUBIC-FEET-DTL REDEFINES LS-CUBIC-FEET.
004330         10  LS-CUBIC-WHOLE        PIC 9(05).
004340         10  LS-CUBIC-THOUSANDTHS  PIC 9(03).
004400     05  LS-EXTENDED-VALUE      PIC S9(07)V999.
004500 01  LINK-PARAMETERS-RAW REDEFINES LINK-PARAMETERS
004510             PIC X(25).
004600******************************************************************
004700 PROCEDURE DIVISION USING LINK-PARAMETERS.
004800******************************************************************
004900 100-COMPUTE-EXTENDED-CUFT.
005000     COMPUTE WS-EXTENDED-CUFT ROUNDED =
005100             LS-QUANTITY * LS-CUBIC-FEET.
005200     MOVE WS-EXTENDED-CUFT TO LS-EXTENDED-VALUE.
005300     EXIT PROGRAM.
